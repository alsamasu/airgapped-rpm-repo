000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST     NOSEQ     RENT   APUCALC
000200* LAST UPDATE ON 2 MAY 2006 AT 10:21:55 BY  VEND789 VERSION 04   APUCALC
000300* LAST UPDATE ON 18 OCT 2001 AT 13:09:02 BY  HOWARDT VERSION 03  APUCALC
000400* LAST UPDATE ON 14 SEP 2000 AT 09:44:18 BY  HOWARDT VERSION 02  APUCALC
000500* LAST UPDATE ON 15 MAR 1999 AT 16:02:37 BY  HOWARDT VERSION 01  APUCALC
000600 ID DIVISION.                                                    APUCALC
000700 PROGRAM-ID. APUCALC.                                            APUCALC
000800 AUTHOR. TURETZKY--HOWARDT.                                      APUCALC
000900 INSTALLATION. IBM BOULDER PROGRAMMING CENTER.                   APUCALC
001000                                                                 APUCALC
001100               This is the UPDATE-CALCULATOR batch for the       APUCALC
001200               air-gapped package mirror project.  It runs       APUCALC
001300               once per mirror cycle, after the host scraper     APUCALC
001400               feed and the repository sync have both landed     APUCALC
001500               their extract files.                              APUCALC
001600                                                                 APUCALC
001700               For every host on the HOST-HEADER-FILE it reads   APUCALC
001800               that host's installed-package group from          APUCALC
001900               INSTALLED-PKG-FILE (both files are in ascending   APUCALC
002000               HOST-ID order -- this is a classic two-file       APUCALC
002100               match/merge, not a keyed read), derives the       APUCALC
002200               repository profile from the host's OS-ID and      APUCALC
002300               OS-VERSION, and for each of the baseos and        APUCALC
002400               appstream channels looks up every installed       APUCALC
002500               package in the in-memory repository catalog       APUCALC
002600               table (REPO-CATALOG-FILE, loaded once at start-   APUCALC
002700               up -- see the remarks on WS-CATALOG-TABLE).        APUCALC
002800                                                                 APUCALC
002900               The epoch/version/release compare itself is not   APUCALC
003000               done here -- it is delegated to subprogram        APUCALC
003100               APUVCMP, which also does the EVR-string           APUCALC
003200               formatting for the update-detail records.          APUCALC
003300                                                                 APUCALC
003400               Outputs are UPDATE-DETAIL-FILE (one row per       APUCALC
003500               update found), HOST-SUMMARY-FILE (one row per     APUCALC
003600               host, including hosts that errored), and the      APUCALC
003700               printed RUN-SUMMARY-RPT with a title, a detail     APUCALC
003800               line per host, and a final totals block.          APUCALC
003900                                                                 APUCALC
004000               You must allocate DD names HOSTHDR, PKGINSTL,     APUCALC
004100               REPOCAT, UPDTDTL and HOSTSUMM for the five fixed  APUCALC
004200               sequential files, and RUNSUMRY for the printed    APUCALC
004300               report (LRECL 80, RECFM FB).                      APUCALC
004400 DATE-WRITTEN. 15 MAR 1999.                                      APUCALC
004500 DATE-COMPILED.                                                  APUCALC
004600 SECURITY. MIRROR-PROJECT INTERNAL USE ONLY.                     APUCALC
004700*                                                                APUCALC
004800*----------------------------------------------------------------
004900* CHANGE LOG                                                     APUCALC
005000*----------------------------------------------------------------
005100* 15 MAR 99  HOWARDT  RQ48120  NEUERSTELLUNG.  FIRST CUT, BASEOS  APUCALC
005200*                     CHANNEL ONLY, FOR THE MIRROR-1 PILOT.       APUCALC
005300* 02 APR 99  HOWARDT  RQ48120  ADDED THE APPSTREAM CHANNEL AND    APUCALC
005400*                     THE FIXED BASEOS-THEN-APPSTREAM CHECK       APUCALC
005500*                     ORDER.                                      APUCALC
005600* 22 JUN 01  HOWARDT  RQ49417  WS-HOST-PKG-TABLE NOW CARRIES      APUCALC
005700*                     PKG-ARCH -- MULTIARCH HOSTS WERE MATCHING  !@02A
005800*                     THE WRONG CATALOG ROW WHEN A NAME EXISTED  !@02A
005900*                     IN BOTH i686 AND x86_64.                   !@02A
006000* 14 JAN 2000 HOWARDT RQ48900  Y2K REVIEW OF THE RUN-SUMMARY      APUCALC
006100*                     REPORT TIMESTAMP LINE.  NO 2-DIGIT YEAR     APUCALC
006200*                     FIELDS FOUND.  NO CHANGE MADE.              APUCALC
006300* 14 SEP 2000 HOWARDT RQ48806  REPO-PROFILE WIDENED TO X(08) TO  !@03A
006400*                     MATCH THE APUPKGA COPYBOOK CHANGE.         !@03A
006500* 30 SEP 02  VEND789  RQ50118  HOST-SUMMARY ERROR-TEXT WIDENED    APUCALC
006600*                     TO X(60) -- SEE APUHSUM CHANGE LOG.         APUCALC
006700* 18 OCT 01  HOWARDT  RQ49900  "NO HEADER FOR THIS HOST-ID"       APUCALC
006800*                     CASE WAS SILENTLY DROPPING THE ORPHAN       APUCALC
006900*                     PACKAGE GROUP INSTEAD OF REPORTING IT --    APUCALC
007000*                     ADDED 0260-NO-HEADER-ERROR.                 APUCALC
007100* 02 MAY 06  VEND789  RQ52004  CLEANED UP COMMENTS FOR THE        APUCALC
007200*                     CONTRACT HANDOFF.  NO LOGIC CHANGE.         APUCALC
007300*----------------------------------------------------------------
007400 ENVIRONMENT DIVISION.                                           APUCALC
007500 CONFIGURATION SECTION.                                          APUCALC
007600 SOURCE-COMPUTER. IBM-370.                                       APUCALC
007700 OBJECT-COMPUTER. IBM-370.                                       APUCALC
007800 SPECIAL-NAMES.                                                  APUCALC
007900     C01 IS TOP-OF-FORM                                          APUCALC
008000     UPSI-0 IS APU-TRACE-SWITCH                                  APUCALC
008100         ON STATUS IS APU-TRACE-ON                               APUCALC
008200         OFF STATUS IS APU-TRACE-OFF                             APUCALC
008300     CLASS APU-NUMERIC-CLASS IS "0123456789".                    APUCALC
008400 INPUT-OUTPUT SECTION.                                           APUCALC
008500 FILE-CONTROL.                                                   APUCALC
008600     SELECT HOST-HEADER-FILE ASSIGN TO HOSTHDR.                  APUCALC
008700     SELECT INSTALLED-PKG-FILE ASSIGN TO PKGINSTL.               APUCALC
008800     SELECT REPO-CATALOG-FILE ASSIGN TO REPOCAT.                 APUCALC
008900     SELECT UPDATE-DETAIL-FILE ASSIGN TO UPDTDTL.                APUCALC
009000     SELECT HOST-SUMMARY-FILE ASSIGN TO HOSTSUMM.                APUCALC
009100     SELECT RUN-SUMMARY-RPT ASSIGN TO RUNSUMRY.                  APUCALC
009200     SKIP2                                                       APUCALC
009300 DATA DIVISION.                                                  APUCALC
009400 FILE SECTION.                                                   APUCALC
009500 FD  HOST-HEADER-FILE                                            APUCALC
009600     BLOCK CONTAINS 0 RECORDS                                    APUCALC
009700     LABEL RECORDS STANDARD                                      APUCALC
009800     RECORD CONTAINS 40 CHARACTERS                                APUCALC
009900     RECORDING MODE F.                                           APUCALC
010000     COPY APUHHDR.                                               APUCALC
010100     EJECT                                                       APUCALC
010200 FD  INSTALLED-PKG-FILE                                          APUCALC
010300     BLOCK CONTAINS 0 RECORDS                                    APUCALC
010400     LABEL RECORDS STANDARD                                      APUCALC
010500     RECORD CONTAINS 122 CHARACTERS                               APUCALC
010600     RECORDING MODE F.                                           APUCALC
010700     COPY APUPKGI.                                               APUCALC
010800     EJECT                                                       APUCALC
010900 FD  REPO-CATALOG-FILE                                           APUCALC
011000     BLOCK CONTAINS 0 RECORDS                                    APUCALC
011100     LABEL RECORDS STANDARD                                      APUCALC
011200     RECORD CONTAINS 110 CHARACTERS                               APUCALC
011300     RECORDING MODE F.                                           APUCALC
011400     COPY APUPKGA.                                               APUCALC
011500     EJECT                                                       APUCALC
011600 FD  UPDATE-DETAIL-FILE                                          APUCALC
011700     BLOCK CONTAINS 0 RECORDS                                    APUCALC
011800     LABEL RECORDS STANDARD                                      APUCALC
011900     RECORD CONTAINS 176 CHARACTERS                               APUCALC
012000     RECORDING MODE F.                                           APUCALC
012100     COPY APUUDTL.                                               APUCALC
012200     EJECT                                                       APUCALC
012300 FD  HOST-SUMMARY-FILE                                           APUCALC
012400     BLOCK CONTAINS 0 RECORDS                                    APUCALC
012500     LABEL RECORDS STANDARD                                      APUCALC
012600     RECORD CONTAINS 114 CHARACTERS                               APUCALC
012700     RECORDING MODE F.                                           APUCALC
012800     COPY APUHSUM.                                               APUCALC
012900     EJECT                                                       APUCALC
013000*                                                                APUCALC
013100* ASA CARRIAGE CONTROL -- FIRST BYTE OF EACH PRINT LINE IS THE   APUCALC
013200* CONTROL CHARACTER (SPACE = SINGLE SPACE, '1' = NEW PAGE).      APUCALC
013300*                                                                APUCALC
013400 FD  RUN-SUMMARY-RPT                                             APUCALC
013500     BLOCK CONTAINS 0 RECORDS                                    APUCALC
013600     LABEL RECORDS STANDARD                                      APUCALC
013700     RECORD CONTAINS 80 CHARACTERS                                APUCALC
013800     RECORDING MODE F.                                           APUCALC
013900 01  RUN-SUMMARY-LINE.                                           APUCALC
013950     05  RSL-CTL-CHAR            PIC X(01).                      APUCALC
013975     05  RSL-TEXT                PIC X(78).                      APUCALC
014000     05  FILLER                  PIC X(01).                      APUCALC
014200     EJECT                                                       APUCALC
014300 WORKING-STORAGE SECTION.                                        APUCALC
014400 77  PGMNAME                     PIC X(08) VALUE 'APUCALC'.      APUCALC
014500 77  WS-CATALOG-ARCH-FIXED       PIC X(10) VALUE 'x86_64'.       APUCALC
014600     SKIP1                                                       APUCALC
014700 01  WS-FILE-SWITCHES.                                           APUCALC
014800     05  WS-HDR-EOF-FLAG         PIC X(01) VALUE 'N'.            APUCALC
014900         88  HDR-FILE-EOF        VALUE 'Y'.                      APUCALC
015000     05  WS-PKG-EOF-FLAG         PIC X(01) VALUE 'N'.            APUCALC
015100         88  PKG-FILE-EOF        VALUE 'Y'.                      APUCALC
015200     05  WS-CAT-EOF-FLAG         PIC X(01) VALUE 'N'.            APUCALC
015300         88  CAT-FILE-EOF        VALUE 'Y'.                      APUCALC
015400     05  WS-CAT-FOUND-FLAG       PIC X(01) VALUE 'N'.            APUCALC
015500         88  WS-CAT-FOUND        VALUE 'Y'.                      APUCALC
015550     05  FILLER                  PIC X(04).                      APUCALC
015600     SKIP1                                                       APUCALC
015700*                                                                APUCALC
015800* MATCH/MERGE KEYS.  HIGH-VALUES MEANS "THIS FILE IS AT EOF" SO  APUCALC
015900* THE LOW-KEY-WINS COMPARE IN 0200-PROCESS-HOSTS NEEDS NO        APUCALC
016000* SEPARATE EOF TEST.                                             APUCALC
016100*                                                                APUCALC
016200 01  WS-MERGE-KEYS.                                              APUCALC
016300     05  WS-HDR-KEY              PIC X(20) VALUE HIGH-VALUES.    APUCALC
016400     05  WS-PKG-KEY              PIC X(20) VALUE HIGH-VALUES.    APUCALC
016500     05  WS-CURR-HOST-ID         PIC X(20).                      APUCALC
016600     05  WS-CURR-PROFILE         PIC X(08).                      APUCALC
016650     05  FILLER                  PIC X(04).                      APUCALC
016700     SKIP1                                                       APUCALC
016800 01  WS-HDR-SAVE-AREA.                                           APUCALC
016900     05  WS-HDR-SAVE-OS-ID       PIC X(12).                      APUCALC
017000     05  WS-HDR-SAVE-OS-VER      PIC X(08).                      APUCALC
017050     05  FILLER                  PIC X(04).                      APUCALC
017100     SKIP1                                                       APUCALC
017200 01  WS-PROFILE-WORK-AREA.                                       APUCALC
017300     05  WS-OSVER-TRAIL          PIC 9(02) BINARY.                 APUCALC
017400     05  WS-OSVER-LEN            PIC 9(02) BINARY.                 APUCALC
017500     05  WS-OSVER-SCAN           PIC 9(02) BINARY.                 APUCALC
017600     05  WS-DOT-POS              PIC 9(02) BINARY.                 APUCALC
017700     05  WS-MAJOR-LEN            PIC 9(02) BINARY.                 APUCALC
017800     05  FILLER                  PIC X(08).                      APUCALC
017900     SKIP2                                                       APUCALC
018000*                                                                APUCALC
018100* REPOSITORY CATALOG TABLE -- LOADED ONCE AT STARTUP FROM        APUCALC
018200* REPO-CATALOG-FILE, x86_64 ROWS ONLY (SEE WS-CATALOG-ARCH-      APUCALC
018300* FIXED).  SEARCHED LINEARLY FOR EACH INSTALLED PACKAGE -- THERE APUCALC
018400* IS NO KEYED FILE HERE, JUST A TABLE AND A SEARCH.              APUCALC
018500*                                                                APUCALC
018700 01  WS-CATALOG-AREA.                                            APUCALC
018800     05  WS-CAT-COUNT            PIC S9(04) BINARY VALUE ZERO.     APUCALC
018900     05  CATALOG-ENTRY OCCURS 1 TO 4000 TIMES                    APUCALC
019000                       DEPENDING ON WS-CAT-COUNT                 APUCALC
019100                       INDEXED BY WS-CAT-IDX.                    APUCALC
019200         10  CAT-PROFILE         PIC X(08).                      APUCALC
019300         10  CAT-CHANNEL         PIC X(12).                      APUCALC
019400         10  CAT-NAME            PIC X(30).                      APUCALC
019500         10  CAT-ARCH            PIC X(10).                      APUCALC
019600         10  CAT-EPOCH           PIC X(05).                      APUCALC
019700         10  CAT-VERSION         PIC X(20).                      APUCALC
019800         10  CAT-RELEASE         PIC X(25).                      APUCALC
019900     SKIP2                                                       APUCALC
020000*                                                                APUCALC
020100* ONE HOST'S INSTALLED PACKAGES, BUFFERED BY 0300-BUILD-PKG-     APUCALC
020200* TABLE SO EACH CHANNEL CAN BE CHECKED AGAINST THE SAME SET      APUCALC
020300* WITHOUT RE-READING INSTALLED-PKG-FILE.                         APUCALC
020400*                                                                APUCALC
020500 01  WS-HOST-PKG-AREA.                                           APUCALC
020600     05  WS-HPT-COUNT            PIC S9(03) BINARY VALUE ZERO.     APUCALC
020700     05  HOST-PKG-ENTRY OCCURS 1 TO 500 TIMES                    APUCALC
020800                        DEPENDING ON WS-HPT-COUNT                APUCALC
020900                        INDEXED BY WS-HPT-IDX.                   APUCALC
021000         10  HPT-NAME            PIC X(30).                      APUCALC
021100         10  HPT-EPOCH           PIC X(05).                      APUCALC
021200         10  HPT-VERSION         PIC X(20).                      APUCALC
021300         10  HPT-RELEASE         PIC X(25).                      APUCALC
021400         10  HPT-ARCH            PIC X(10).                      APUCALC
021500     SKIP2                                                       APUCALC
021600*                                                                APUCALC
021700* FIXED CHANNEL CHECK ORDER.  A LITERAL TABLE, NOT READ FROM     APUCALC
021800* ANYWHERE -- SEE BUSINESS RULE "CHANNEL ORDER" IN THE PROJECT   APUCALC
021900* NOTEBOOK.                                                      APUCALC
022000*                                                                APUCALC
022100 01  WS-CHANNEL-LIST.                                            APUCALC
022200     05  FILLER                  PIC X(12) VALUE 'baseos'.       APUCALC
022300     05  FILLER                  PIC X(12) VALUE 'appstream'.    APUCALC
022400 01  WS-CHANNEL-TABLE REDEFINES WS-CHANNEL-LIST.                 APUCALC
022500     05  WS-CHANNEL-ENTRY OCCURS 2 TIMES PIC X(12).               APUCALC
022600     SKIP1                                                       APUCALC
022700 01  WS-CHANNEL-IDX              PIC 9(01) BINARY.                 APUCALC
022800 01  WS-WANT-KEY-AREA.                                           APUCALC
022900     05  WS-WANT-PROFILE         PIC X(08).                      APUCALC
023000     05  WS-WANT-CHANNEL         PIC X(12).                      APUCALC
023100     05  WS-WANT-NAME            PIC X(30).                      APUCALC
023200     05  WS-WANT-ARCH            PIC X(10).                      APUCALC
023250     05  FILLER                  PIC X(04).                      APUCALC
023300     SKIP2                                                       APUCALC
023400*                                                                APUCALC
023500* RUN-LEVEL CONTROL TOTALS.  WORKING COUNTERS ARE BINARY; THE    APUCALC
023600* PRINTED TOTALS BLOCK IS BUILT FROM THEM BY 0910-PRINT-TOTALS.  APUCALC
023700*                                                                APUCALC
023800 01  WS-RUN-TOTALS.                                              APUCALC
023900     05  WS-TOTAL-HOSTS          PIC S9(05) BINARY VALUE ZERO.     APUCALC
024000     05  WS-HOSTS-WITH-UPDATES   PIC S9(05) BINARY VALUE ZERO.     APUCALC
024100     05  WS-TOTAL-UPDATES        PIC S9(07) BINARY VALUE ZERO.     APUCALC
024200     05  FILLER                  PIC X(08).                      APUCALC
024300*                                                                APUCALC
024400* RAW-BYTE VIEW OF THE RUN TOTALS, KEPT FOR THE SAME REASON A    APUCALC
024500* DIAGNOSTIC BYTE DUMP IS USEFUL UNDER UPSI-0 DURING A           APUCALC
024600* DUMP-AND-RERUN ON THIS JOB.                                    APUCALC
024700 01  WS-RUN-TOTALS-DUMP REDEFINES WS-RUN-TOTALS.                 APUCALC
024800     05  WS-RUN-TOTALS-BYTES     PIC X(24).                      APUCALC
024900     SKIP1                                                       APUCALC
025000 01  WS-HOST-UPDATE-COUNT        PIC S9(05) BINARY VALUE ZERO.     APUCALC
025100     SKIP2                                                       APUCALC
025200*                                                                APUCALC
025300* HOST-SUMMARY RECORD, BUILT UP HERE BEFORE IT IS MOVED TO THE   APUCALC
025400* FD AND WRITTEN -- ALSO THE SOURCE OF THE PRINTED DETAIL LINE.  APUCALC
025500*                                                                APUCALC
025600 01  WS-HSUM-WORK-AREA.                                          APUCALC
025700     05  WS-HSUM-HOST-ID         PIC X(20).                      APUCALC
025800     05  WS-HSUM-PROFILE         PIC X(08).                      APUCALC
025900     05  WS-HSUM-OS-ID           PIC X(12).                      APUCALC
026000     05  WS-HSUM-OS-VERSION      PIC X(08).                      APUCALC
026050     05  WS-HSUM-UPDATE-NUM      PIC S9(05) BINARY.                APUCALC
026100     05  WS-HSUM-ERROR-FLAG      PIC X(01).                      APUCALC
026200         88  WS-HSUM-IS-ERROR    VALUE 'E'.                      APUCALC
026300     05  WS-HSUM-ERROR-TEXT      PIC X(60).                      APUCALC
026400     05  FILLER                  PIC X(08).                      APUCALC
026500*                                                                APUCALC
026600* AND THE SAME RAW-BYTE TRACE VIEW TREATMENT ONE MORE TIME.      APUCALC
026700*                                                                APUCALC
026800 01  WS-HSUM-WORK-DUMP REDEFINES WS-HSUM-WORK-AREA.              APUCALC
026900     05  WS-HSUM-WORK-BYTES      PIC X(121).                     APUCALC
027000     SKIP1                                                       APUCALC
027100 01  WS-HOST-COUNT-EDIT          PIC X(15).                      APUCALC
027200     SKIP2                                                       APUCALC
027300*                                                                APUCALC
027400* REPORT LINES.                                                  APUCALC
027500*                                                                APUCALC
027600 01  RPT-TITLE-LINE.                                             APUCALC
027700     05  FILLER                  PIC X(01) VALUE '1'.            APUCALC
027800     05  FILLER                  PIC X(30)                       APUCALC
027900                      VALUE 'UPDATE CALCULATION SUMMARY'.        APUCALC
028000     05  FILLER                  PIC X(05) VALUE SPACES.         APUCALC
028100     05  RPT-TITLE-DATE          PIC X(10).                      APUCALC
028200     05  FILLER                  PIC X(01) VALUE SPACE.          APUCALC
028300     05  FILLER                  PIC X(05) VALUE 'PAGE '.        APUCALC
028400     05  RPT-TITLE-PAGE          PIC Z(04)9.                     APUCALC
028500     05  FILLER                  PIC X(23) VALUE SPACES.         APUCALC
028600     SKIP1                                                       APUCALC
028700 01  RPT-COLUMN-HEADING.                                         APUCALC
028800     05  FILLER                  PIC X(01) VALUE SPACE.          APUCALC
028900     05  FILLER                  PIC X(20) VALUE 'HOST-ID'.       APUCALC
029000     05  FILLER                  PIC X(10) VALUE 'PROFILE'.       APUCALC
029100     05  FILLER                  PIC X(08) VALUE 'UPDATES'.       APUCALC
029200     05  FILLER                  PIC X(41) VALUE 'ERROR TEXT'.    APUCALC
029300     SKIP1                                                       APUCALC
029400 01  RPT-DETAIL-LINE.                                            APUCALC
029500     05  RPT-DET-CTL             PIC X(01) VALUE SPACE.          APUCALC
029600     05  RPT-DET-HOST-ID         PIC X(20).                      APUCALC
029700     05  FILLER                  PIC X(01) VALUE SPACE.          APUCALC
029800     05  RPT-DET-PROFILE         PIC X(09).                      APUCALC
029900     05  RPT-DET-UPDATES         PIC ZZZZ9.                      APUCALC
030000     05  FILLER                  PIC X(03) VALUE SPACES.         APUCALC
031000     05  RPT-DET-ERROR-TEXT      PIC X(41).                      APUCALC
031100     SKIP1                                                       APUCALC
031200 01  RPT-TOTALS-BLOCK.                                           APUCALC
031300     05  FILLER                  PIC X(01) VALUE '0'.            APUCALC
031400     05  FILLER                  PIC X(26)                       APUCALC
031500                      VALUE 'TOTAL HOSTS PROCESSED    '.         APUCALC
031600     05  RPT-TOT-HOSTS           PIC ZZZZ9.                      APUCALC
031700     05  FILLER                  PIC X(48) VALUE SPACES.         APUCALC
031800 01  RPT-TOTALS-LINE-2.                                          APUCALC
031900     05  FILLER                  PIC X(01) VALUE SPACE.          APUCALC
032000     05  FILLER                  PIC X(26)                       APUCALC
032100                      VALUE 'HOSTS WITH UPDATES       '.         APUCALC
032200     05  RPT-TOT-HOSTS-UPD       PIC ZZZZ9.                      APUCALC
032300     05  FILLER                  PIC X(48) VALUE SPACES.         APUCALC
032400 01  RPT-TOTALS-LINE-3.                                          APUCALC
032500     05  FILLER                  PIC X(01) VALUE SPACE.          APUCALC
032600     05  FILLER                  PIC X(26)                       APUCALC
032700                      VALUE 'TOTAL UPDATES AVAILABLE  '.         APUCALC
032800     05  RPT-TOT-UPDATES         PIC ZZZZZZ9.                    APUCALC
032900     05  FILLER                  PIC X(46) VALUE SPACES.         APUCALC
033000     SKIP1                                                       APUCALC
033100 01  TIME-STAMP.                                                 APUCALC
033200     05  T-S-MONTH               PIC 9(02).                      APUCALC
033300     05  FILLER                  PIC X(01) VALUE '/'.            APUCALC
033400     05  T-S-DAY                 PIC 9(02).                      APUCALC
033500     05  FILLER                  PIC X(01) VALUE '/'.            APUCALC
033600     05  T-S-YEAR                PIC 9(04).                      APUCALC
033700     05  FILLER                  PIC X(01) VALUE SPACE.          APUCALC
033800 01  WS-CURRENT-DATE.                                            APUCALC
033900     05  WS-CD-YEAR              PIC 9(04).                      APUCALC
034000     05  WS-CD-MONTH             PIC 9(02).                      APUCALC
034100     05  WS-CD-DAY               PIC 9(02).                      APUCALC
034200     SKIP1                                                       APUCALC
034300 77  WS-LINE-COUNT               PIC S9(04) BINARY VALUE ZERO.     APUCALC
034400 77  WS-PAGE-COUNT               PIC S9(04) BINARY VALUE ZERO.     APUCALC
034500 77  WS-PAGE-LEN                 PIC S9(04) BINARY VALUE 55.       APUCALC
035000*                                                                APUCALC
035100* PASS-THROUGH WORK AREA FOR CALLS TO APUVCMP.  SHARED BY        APUCALC
035200* 0450-CHECK-ONE-PKG AND 0460-WRITE-UPDATE-DETAIL SO NEITHER     APUCALC
035300* HAS TO RE-BUILD THE TRIPLES.                                   APUCALC
035400*                                                                APUCALC
035500/ CALL PARAMETER BLOCK FOR APUVCMP.                              APUCALC
035600 01  WS-CATALOG-TRIPLE.                                          APUCALC
035700     05  WS-CAT-HIT-EPOCH        PIC X(05).                      APUCALC
035800     05  WS-CAT-HIT-VERSION      PIC X(20).                      APUCALC
035900     05  WS-CAT-HIT-RELEASE      PIC X(25).                      APUCALC
035950     05  FILLER                  PIC X(04).                      APUCALC
036000     COPY APUEVRP.                                               APUCALC
036100 PROCEDURE DIVISION.                                             APUCALC
036200 TITLE 'Initialization and main line'.                           APUCALC
036300 0000-MAINLINE.                                                  APUCALC
036400     PERFORM 0100-INITIALIZE THRU 0100-EXIT.                     APUCALC
036500     PERFORM 0200-PROCESS-HOSTS THRU 0200-EXIT                   APUCALC
036600         UNTIL WS-HDR-KEY = HIGH-VALUES                          APUCALC
036700            AND WS-PKG-KEY = HIGH-VALUES.                        APUCALC
036800     PERFORM 0900-FINALIZE THRU 0900-EXIT.                       APUCALC
036900     GOBACK.                                                     APUCALC
037000     EJECT                                                       APUCALC
037100 TITLE 'Start-of-run initialization'.                            APUCALC
037200 0100-INITIALIZE.                                                APUCALC
037300     OPEN INPUT  HOST-HEADER-FILE                                APUCALC
037400                 INSTALLED-PKG-FILE                              APUCALC
037500                 REPO-CATALOG-FILE.                               APUCALC
037600     OPEN OUTPUT UPDATE-DETAIL-FILE                              APUCALC
037700                 HOST-SUMMARY-FILE                               APUCALC
037800                 RUN-SUMMARY-RPT.                                APUCALC
037900     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                  APUCALC
038000     MOVE WS-CD-MONTH TO T-S-MONTH.                              APUCALC
038100     MOVE WS-CD-DAY   TO T-S-DAY.                                APUCALC
038200     MOVE WS-CD-YEAR  TO T-S-YEAR.                               APUCALC
038300     MOVE TIME-STAMP TO RPT-TITLE-DATE.                          APUCALC
038400     MOVE WS-PAGE-LEN TO WS-LINE-COUNT.                          APUCALC
038500     PERFORM 0110-LOAD-CATALOG THRU 0110-EXIT.                   APUCALC
038600     PERFORM 0130-READ-HEADER-REC THRU 0130-EXIT.                APUCALC
038700     PERFORM 0140-READ-PACKAGE-REC THRU 0140-EXIT.               APUCALC
038800 0100-EXIT.                                                      APUCALC
038900     EXIT.                                                       APUCALC
039000     EJECT                                                       APUCALC
039100 TITLE 'Load the repository catalog table'.                      APUCALC
039200 0110-LOAD-CATALOG.                                              APUCALC
039300     PERFORM 0111-READ-CATALOG-REC THRU 0111-EXIT                APUCALC
039400         UNTIL CAT-FILE-EOF.                                     APUCALC
039500     CLOSE REPO-CATALOG-FILE.                                    APUCALC
039600 0110-EXIT.                                                      APUCALC
039700     EXIT.                                                       APUCALC
039800 0111-READ-CATALOG-REC.                                          APUCALC
039900     READ REPO-CATALOG-FILE                                      APUCALC
040000         AT END                                                  APUCALC
040100             SET CAT-FILE-EOF TO TRUE                            APUCALC
040200         NOT AT END                                              APUCALC
040300             PERFORM 0112-STORE-CATALOG-REC THRU 0112-EXIT       APUCALC
040400     END-READ.                                                   APUCALC
040500 0111-EXIT.                                                      APUCALC
040600     EXIT.                                                       APUCALC
040700 0112-STORE-CATALOG-REC.                                         APUCALC
040800     IF PKGA-ARCH = WS-CATALOG-ARCH-FIXED                        APUCALC
040900         ADD 1 TO WS-CAT-COUNT                                   APUCALC
041000         SET WS-CAT-IDX TO WS-CAT-COUNT                          APUCALC
041100         MOVE PKGA-PROFILE TO CAT-PROFILE (WS-CAT-IDX)           APUCALC
041200         MOVE PKGA-CHANNEL TO CAT-CHANNEL (WS-CAT-IDX)           APUCALC
041300         MOVE PKGA-NAME    TO CAT-NAME    (WS-CAT-IDX)           APUCALC
041400         MOVE PKGA-ARCH    TO CAT-ARCH    (WS-CAT-IDX)           APUCALC
041500         MOVE PKGA-EPOCH   TO CAT-EPOCH   (WS-CAT-IDX)           APUCALC
041600         MOVE PKGA-VERSION TO CAT-VERSION (WS-CAT-IDX)           APUCALC
041700         MOVE PKGA-RELEASE TO CAT-RELEASE (WS-CAT-IDX)           APUCALC
041800     END-IF.                                                     APUCALC
041900 0112-EXIT.                                                      APUCALC
042000     EXIT.                                                       APUCALC
042100     EJECT                                                       APUCALC
042200 TITLE 'Report title and column headings'.                       APUCALC
042300 0120-PRINT-HEADER.                                              APUCALC
042400     ADD 1 TO WS-PAGE-COUNT.                                     APUCALC
042500     MOVE WS-PAGE-COUNT TO RPT-TITLE-PAGE.                       APUCALC
042600     WRITE RUN-SUMMARY-LINE FROM RPT-TITLE-LINE                  APUCALC
042700         AFTER ADVANCING TOP-OF-FORM.                            APUCALC
042800     WRITE RUN-SUMMARY-LINE FROM RPT-COLUMN-HEADING              APUCALC
042900         AFTER ADVANCING 2 LINES.                                APUCALC
043000     MOVE ZERO TO WS-LINE-COUNT.                                 APUCALC
043100 0120-EXIT.                                                      APUCALC
043200     EXIT.                                                       APUCALC
043300     EJECT                                                       APUCALC
043400 TITLE 'File lookahead reads'.                                   APUCALC
043500 0130-READ-HEADER-REC.                                           APUCALC
043600     READ HOST-HEADER-FILE                                       APUCALC
043700         AT END                                                  APUCALC
043800             SET HDR-FILE-EOF TO TRUE                            APUCALC
043900             MOVE HIGH-VALUES TO WS-HDR-KEY                      APUCALC
044000         NOT AT END                                              APUCALC
044100             MOVE HDR-HOST-ID TO WS-HDR-KEY                      APUCALC
044200             MOVE HDR-OS-ID TO WS-HDR-SAVE-OS-ID                 APUCALC
044300             MOVE HDR-OS-VERSION TO WS-HDR-SAVE-OS-VER           APUCALC
044400     END-READ.                                                   APUCALC
044500 0130-EXIT.                                                      APUCALC
044600     EXIT.                                                       APUCALC
044700 0140-READ-PACKAGE-REC.                                          APUCALC
044800     READ INSTALLED-PKG-FILE                                     APUCALC
044900         AT END                                                  APUCALC
045000             SET PKG-FILE-EOF TO TRUE                            APUCALC
045100             MOVE HIGH-VALUES TO WS-PKG-KEY                      APUCALC
045200         NOT AT END                                              APUCALC
045300             MOVE PKGI-HOST-ID TO WS-PKG-KEY                     APUCALC
045400     END-READ.                                                   APUCALC
045500 0140-EXIT.                                                      APUCALC
045600     EXIT.                                                       APUCALC
045700     EJECT                                                       APUCALC
045800 TITLE 'Host header / installed-package match-merge'.            APUCALC
045900 0200-PROCESS-HOSTS.                                              APUCALC
046000*                                                                APUCALC
046100* LOW KEY WINS.  WS-HDR-KEY < WS-PKG-KEY MEANS THIS HEADER'S     APUCALC
046200* HOST HAS NO INSTALLED-PACKAGE GROUP AT ALL (RULE 2c).  WS-PKG- APUCALC
046300* KEY < WS-HDR-KEY MEANS THERE IS A PACKAGE GROUP WITH NO        APUCALC
046400* MATCHING HEADER (RULE 2b).  EQUAL KEYS ARE THE NORMAL CASE.    APUCALC
046500*                                                                APUCALC
046600     EVALUATE TRUE                                               APUCALC
046700      WHEN WS-HDR-KEY < WS-PKG-KEY                               APUCALC
046800       MOVE WS-HDR-KEY TO WS-CURR-HOST-ID                        APUCALC
046900       PERFORM 0230-DERIVE-PROFILE THRU 0230-EXIT                APUCALC
047000       PERFORM 0270-NO-PACKAGES-ERROR THRU 0270-EXIT             APUCALC
047100       PERFORM 0130-READ-HEADER-REC THRU 0130-EXIT               APUCALC
047200      WHEN WS-HDR-KEY > WS-PKG-KEY                               APUCALC
047300       MOVE WS-PKG-KEY TO WS-CURR-HOST-ID                        APUCALC
047400       PERFORM 0260-NO-HEADER-ERROR THRU 0260-EXIT               APUCALC
047500       PERFORM 0280-SKIP-ORPHAN-PKGS THRU 0280-EXIT              APUCALC
047600      WHEN OTHER                                                 APUCALC
047700       MOVE WS-HDR-KEY TO WS-CURR-HOST-ID                        APUCALC
047800       PERFORM 0230-DERIVE-PROFILE THRU 0230-EXIT                APUCALC
047900       PERFORM 0300-BUILD-PKG-TABLE THRU 0300-EXIT               APUCALC
048000       PERFORM 0400-CHECK-CHANNELS THRU 0400-EXIT                APUCALC
048100       MOVE SPACES TO WS-HSUM-ERROR-TEXT                         APUCALC
048200       MOVE SPACE TO WS-HSUM-ERROR-FLAG                          APUCALC
048300       MOVE WS-HOST-UPDATE-COUNT TO WS-HSUM-UPDATE-NUM           APUCALC
048400       MOVE WS-HDR-SAVE-OS-ID TO WS-HSUM-OS-ID                   APUCALC
048500       MOVE WS-HDR-SAVE-OS-VER TO WS-HSUM-OS-VERSION             APUCALC
048600       MOVE WS-CURR-PROFILE TO WS-HSUM-PROFILE                   APUCALC
048700       PERFORM 0600-WRITE-HOST-SUMMARY THRU 0600-EXIT            APUCALC
048800       PERFORM 0130-READ-HEADER-REC THRU 0130-EXIT               APUCALC
048900     END-EVALUATE.                                               APUCALC
049000 0200-EXIT.                                                      APUCALC
049100     EXIT.                                                       APUCALC
049200     EJECT                                                       APUCALC
049300 TITLE 'Repository profile derivation'.                          APUCALC
049400 0230-DERIVE-PROFILE.                                            APUCALC
049500*                                                                APUCALC
049600* PROFILE IS ALWAYS "rhel" + MAJOR VERSION, NO MATTER WHAT THE   APUCALC
049700* HOST'S OS-ID SAYS (rhel, centos, rocky, almalinux, OR ANY      APUCALC
049800* OTHER STRING) -- THE MIRROR ONLY CARRIES RHEL-COMPATIBLE       APUCALC
049900* CHANNELS.  MAJOR VERSION IS EVERYTHING BEFORE THE FIRST "."    APUCALC
050000* IN OS-VERSION.                                                 APUCALC
050100*                                                                APUCALC
050200     MOVE 0 TO WS-OSVER-TRAIL.                                   APUCALC
050300     MOVE 0 TO WS-DOT-POS.                                       APUCALC
050400     INSPECT WS-HDR-SAVE-OS-VER TALLYING WS-OSVER-TRAIL          APUCALC
050500         FOR TRAILING SPACE.                                     APUCALC
050600     COMPUTE WS-OSVER-LEN = 8 - WS-OSVER-TRAIL.                  APUCALC
050700     IF WS-OSVER-LEN = 0                                         APUCALC
050800         MOVE 1 TO WS-OSVER-LEN                                  APUCALC
050900         MOVE '0' TO WS-HDR-SAVE-OS-VER                          APUCALC
051000     END-IF.                                                     APUCALC
051100     PERFORM 0231-FIND-DOT THRU 0231-EXIT                        APUCALC
051200         VARYING WS-OSVER-SCAN FROM 1 BY 1                       APUCALC
051300         UNTIL WS-OSVER-SCAN > WS-OSVER-LEN                      APUCALC
051400            OR WS-DOT-POS NOT = 0.                               APUCALC
051500     IF WS-DOT-POS = 0                                           APUCALC
051600         MOVE WS-OSVER-LEN TO WS-MAJOR-LEN                       APUCALC
051700     ELSE                                                        APUCALC
051800         COMPUTE WS-MAJOR-LEN = WS-DOT-POS - 1                   APUCALC
051900     END-IF.                                                     APUCALC
052000     IF WS-MAJOR-LEN = 0                                         APUCALC
052100         MOVE 1 TO WS-MAJOR-LEN                                  APUCALC
052200     END-IF.                                                     APUCALC
052300     MOVE SPACES TO WS-CURR-PROFILE.                             APUCALC
052400     STRING 'rhel' DELIMITED BY SIZE                             APUCALC
052500            WS-HDR-SAVE-OS-VER (1 : WS-MAJOR-LEN)                APUCALC
052600                DELIMITED BY SIZE                                APUCALC
052700         INTO WS-CURR-PROFILE.                                   APUCALC
052800 0230-EXIT.                                                      APUCALC
052900     EXIT.                                                       APUCALC
053000 0231-FIND-DOT.                                                  APUCALC
053100     IF WS-HDR-SAVE-OS-VER (WS-OSVER-SCAN : 1) = '.'             APUCALC
053200         MOVE WS-OSVER-SCAN TO WS-DOT-POS                        APUCALC
053300     END-IF.                                                     APUCALC
053400 0231-EXIT.                                                      APUCALC
053500     EXIT.                                                       APUCALC
053600     EJECT                                                       APUCALC
053700 TITLE 'Manifest-not-found and no-packages-found error hosts'.   APUCALC
053800 0260-NO-HEADER-ERROR.                                           APUCALC
053900*                                                                APUCALC
053A00* RQ49900 -- THIS HOST-ID APPEARS IN INSTALLED-PKG-FILE BUT HAS  APUCALC
053B00* NO MATCHING RECORD IN HOST-HEADER-FILE.  WE STILL COUNT IT AS  APUCALC
053C00* A HOST PROCESSED, WITH "UNKNOWN" PROFILE/OS FIELDS.            APUCALC
053D00*                                                                APUCALC
054000     MOVE 'unknown' TO WS-HSUM-PROFILE.                          APUCALC
054100     MOVE 'unknown' TO WS-HSUM-OS-ID.                            APUCALC
054200     MOVE 'unknown' TO WS-HSUM-OS-VERSION.                       APUCALC
054300     MOVE 'E' TO WS-HSUM-ERROR-FLAG.                             APUCALC
054400     MOVE ZERO TO WS-HOST-UPDATE-COUNT.                          APUCALC
054500     MOVE SPACES TO WS-HSUM-ERROR-TEXT.                          APUCALC
054600     STRING 'Manifest not found for host: ' DELIMITED BY SIZE    APUCALC
054700            WS-CURR-HOST-ID      DELIMITED BY SIZE               APUCALC
054800         INTO WS-HSUM-ERROR-TEXT.                                APUCALC
054900     MOVE WS-HOST-UPDATE-COUNT TO WS-HSUM-UPDATE-NUM.            APUCALC
055000     PERFORM 0600-WRITE-HOST-SUMMARY THRU 0600-EXIT.             APUCALC
055100 0260-EXIT.                                                      APUCALC
055200     EXIT.                                                       APUCALC
055300 0270-NO-PACKAGES-ERROR.                                         APUCALC
055400*                                                                APUCALC
055500* THE HEADER EXISTS (OS-ID/OS-VERSION/PROFILE ARE ALL REAL) BUT  APUCALC
055600* THERE IS NO INSTALLED-PACKAGE GROUP FOR IT AT ALL.             APUCALC
055700*                                                                APUCALC
055800     MOVE WS-HDR-SAVE-OS-ID TO WS-HSUM-OS-ID.                    APUCALC
055900     MOVE WS-HDR-SAVE-OS-VER TO WS-HSUM-OS-VERSION.              APUCALC
056000     MOVE WS-CURR-PROFILE TO WS-HSUM-PROFILE.                    APUCALC
056100     MOVE 'E' TO WS-HSUM-ERROR-FLAG.                             APUCALC
056200     MOVE ZERO TO WS-HOST-UPDATE-COUNT.                          APUCALC
056300     MOVE 'No packages found in manifest' TO WS-HSUM-ERROR-TEXT. APUCALC
056400     MOVE WS-HOST-UPDATE-COUNT TO WS-HSUM-UPDATE-NUM.            APUCALC
056500     PERFORM 0600-WRITE-HOST-SUMMARY THRU 0600-EXIT.             APUCALC
056600 0270-EXIT.                                                      APUCALC
056700     EXIT.                                                       APUCALC
056800     EJECT                                                       APUCALC
056900 0280-SKIP-ORPHAN-PKGS.                                          APUCALC
057000     PERFORM 0281-SKIP-ONE-PKG THRU 0281-EXIT                    APUCALC
057100         UNTIL WS-PKG-KEY NOT = WS-CURR-HOST-ID.                 APUCALC
057200 0280-EXIT.                                                      APUCALC
057300     EXIT.                                                       APUCALC
057400 0281-SKIP-ONE-PKG.                                              APUCALC
057500     PERFORM 0140-READ-PACKAGE-REC THRU 0140-EXIT.               APUCALC
057600 0281-EXIT.                                                      APUCALC
057700     EXIT.                                                       APUCALC
057800     EJECT                                                       APUCALC
057900 TITLE 'Buffer one host''s installed packages'.                  APUCALC
058000 0300-BUILD-PKG-TABLE.                                           APUCALC
058100     MOVE ZERO TO WS-HPT-COUNT.                                  APUCALC
058200     PERFORM 0310-BUFFER-ONE-PKG THRU 0310-EXIT                  APUCALC
058300         UNTIL WS-PKG-KEY NOT = WS-CURR-HOST-ID.                 APUCALC
058400 0300-EXIT.                                                      APUCALC
058500     EXIT.                                                       APUCALC
058600 0310-BUFFER-ONE-PKG.                                            APUCALC
058700     ADD 1 TO WS-HPT-COUNT.                                      APUCALC
058800     SET WS-HPT-IDX TO WS-HPT-COUNT.                             APUCALC
058900     MOVE PKGI-NAME    TO HPT-NAME    (WS-HPT-IDX).              APUCALC
059000     MOVE PKGI-EPOCH   TO HPT-EPOCH   (WS-HPT-IDX).              APUCALC
059100     MOVE PKGI-VERSION TO HPT-VERSION (WS-HPT-IDX).              APUCALC
059200     MOVE PKGI-RELEASE TO HPT-RELEASE (WS-HPT-IDX).              APUCALC
059300     MOVE PKGI-ARCH    TO HPT-ARCH    (WS-HPT-IDX).              !@02A
059400     PERFORM 0140-READ-PACKAGE-REC THRU 0140-EXIT.               APUCALC
059500 0310-EXIT.                                                      APUCALC
059600     EXIT.                                                       APUCALC
059700     EJECT                                                       APUCALC
059800 TITLE 'Baseos-then-appstream channel check'.                    APUCALC
059900 0400-CHECK-CHANNELS.                                            APUCALC
060000     MOVE ZERO TO WS-HOST-UPDATE-COUNT.                          APUCALC
060100     PERFORM 0410-CHECK-ONE-CHANNEL THRU 0410-EXIT               APUCALC
060200         VARYING WS-CHANNEL-IDX FROM 1 BY 1                      APUCALC
060300         UNTIL WS-CHANNEL-IDX > 2.                               APUCALC
060400 0400-EXIT.                                                      APUCALC
060500     EXIT.                                                       APUCALC
060600 0410-CHECK-ONE-CHANNEL.                                         APUCALC
060700*                                                                APUCALC
060800* NO EXPLICIT "CHANNEL HAS NO CATALOG ROWS" TEST -- AN EMPTY     APUCALC
060900* PROFILE+CHANNEL SIMPLY NEVER MATCHES THE SEARCH BELOW, WHICH   APUCALC
061000* HAS THE SAME EFFECT AS SKIPPING THE CHANNEL.                   APUCALC
061100*                                                                APUCALC
061200     PERFORM 0450-CHECK-ONE-PKG THRU 0450-EXIT                   APUCALC
061300         VARYING WS-HPT-IDX FROM 1 BY 1                          APUCALC
061400         UNTIL WS-HPT-IDX > WS-HPT-COUNT.                        APUCALC
061500 0410-EXIT.                                                      APUCALC
061600     EXIT.                                                       APUCALC
061700     EJECT                                                       APUCALC
061800 TITLE 'Look up and compare one installed package'.              APUCALC
061900 0450-CHECK-ONE-PKG.                                             APUCALC
062000     IF HPT-NAME (WS-HPT-IDX) = SPACES                           APUCALC
062100         OR HPT-ARCH (WS-HPT-IDX) = SPACES                       APUCALC
062200         GO TO 0450-EXIT                                         APUCALC
062300     END-IF.                                                     APUCALC
062400     MOVE WS-CURR-PROFILE TO WS-WANT-PROFILE.                    APUCALC
062500     MOVE WS-CHANNEL-ENTRY (WS-CHANNEL-IDX) TO WS-WANT-CHANNEL.  APUCALC
062600     MOVE HPT-NAME (WS-HPT-IDX) TO WS-WANT-NAME.                 APUCALC
062700     MOVE HPT-ARCH (WS-HPT-IDX) TO WS-WANT-ARCH.                 APUCALC
062800     MOVE 'N' TO WS-CAT-FOUND-FLAG.                              APUCALC
062900     SET WS-CAT-IDX TO 1.                                        APUCALC
063000     SEARCH CATALOG-ENTRY                                        APUCALC
063100         AT END                                                  APUCALC
063200             MOVE 'N' TO WS-CAT-FOUND-FLAG                       APUCALC
063300         WHEN CAT-PROFILE (WS-CAT-IDX) = WS-WANT-PROFILE         APUCALC
063400            AND CAT-CHANNEL (WS-CAT-IDX) = WS-WANT-CHANNEL       APUCALC
063500            AND CAT-NAME (WS-CAT-IDX)    = WS-WANT-NAME          APUCALC
063600            AND CAT-ARCH (WS-CAT-IDX)    = WS-WANT-ARCH          APUCALC
063700             MOVE 'Y' TO WS-CAT-FOUND-FLAG                       APUCALC
063800     END-SEARCH.                                                 APUCALC
063900     IF NOT WS-CAT-FOUND                                         APUCALC
064000         GO TO 0450-EXIT                                         APUCALC
064100     END-IF.                                                     APUCALC
064200     MOVE CAT-EPOCH (WS-CAT-IDX)   TO WS-CAT-HIT-EPOCH.          APUCALC
064300     MOVE CAT-VERSION (WS-CAT-IDX) TO WS-CAT-HIT-VERSION.        APUCALC
064400     MOVE CAT-RELEASE (WS-CAT-IDX) TO WS-CAT-HIT-RELEASE.        APUCALC
064500     SET VCMP-FN-COMPARE TO TRUE.                                APUCALC
064600     MOVE HPT-EPOCH   (WS-HPT-IDX) TO VCMP-1-EPOCH.              APUCALC
064700     MOVE HPT-VERSION (WS-HPT-IDX) TO VCMP-1-VERSION.            APUCALC
064800     MOVE HPT-RELEASE (WS-HPT-IDX) TO VCMP-1-RELEASE.            APUCALC
064900     MOVE WS-CAT-HIT-EPOCH         TO VCMP-2-EPOCH.              APUCALC
065000     MOVE WS-CAT-HIT-VERSION       TO VCMP-2-VERSION.            APUCALC
065100     MOVE WS-CAT-HIT-RELEASE       TO VCMP-2-RELEASE.            APUCALC
065200     CALL 'APUVCMP' USING APU-VCMP-PARMS.                        APUCALC
065300     IF VCMP-INSTALLED-OLDER                                     APUCALC
065400         PERFORM 0460-WRITE-UPDATE-DETAIL THRU 0460-EXIT         APUCALC
065500     END-IF.                                                     APUCALC
065600 0450-EXIT.                                                      APUCALC
065700     EXIT.                                                       APUCALC
065800     EJECT                                                       APUCALC
065900 TITLE 'Write one update-detail record'.                         APUCALC
066000 0460-WRITE-UPDATE-DETAIL.                                       APUCALC
066100     SET VCMP-FN-FORMAT TO TRUE.                                 APUCALC
066200     CALL 'APUVCMP' USING APU-VCMP-PARMS.                        APUCALC
066300     MOVE VCMP-EVR-OUTPUT TO UDTL-INSTALLED-EVR.                 APUCALC
066400     MOVE WS-CAT-HIT-EPOCH   TO VCMP-1-EPOCH.                    APUCALC
066500     MOVE WS-CAT-HIT-VERSION TO VCMP-1-VERSION.                  APUCALC
066600     MOVE WS-CAT-HIT-RELEASE TO VCMP-1-RELEASE.                  APUCALC
066700     SET VCMP-FN-FORMAT TO TRUE.                                 APUCALC
066800     CALL 'APUVCMP' USING APU-VCMP-PARMS.                        APUCALC
066900     MOVE VCMP-EVR-OUTPUT TO UDTL-AVAILABLE-EVR.                 APUCALC
067000     MOVE WS-CURR-HOST-ID TO UDTL-HOST-ID.                       APUCALC
067100     MOVE HPT-NAME (WS-HPT-IDX) TO UDTL-PKG-NAME.                APUCALC
067200     MOVE HPT-ARCH (WS-HPT-IDX) TO UDTL-PKG-ARCH.                APUCALC
067300     MOVE WS-WANT-CHANNEL TO UDTL-CHANNEL.                       APUCALC
067400     WRITE APU-UPDATE-DETAIL-REC.                                APUCALC
067500     ADD 1 TO WS-HOST-UPDATE-COUNT.                              APUCALC
067600 0460-EXIT.                                                      APUCALC
067700     EXIT.                                                       APUCALC
067800     EJECT                                                       APUCALC
067900 TITLE 'Host-summary control break'.                             APUCALC
068000 0600-WRITE-HOST-SUMMARY.                                        APUCALC
068100     MOVE WS-CURR-HOST-ID TO WS-HSUM-HOST-ID.                    APUCALC
068200     MOVE WS-HSUM-HOST-ID    TO HSUM-HOST-ID.                    APUCALC
068300     MOVE WS-HSUM-PROFILE    TO HSUM-PROFILE.                    APUCALC
068400     MOVE WS-HSUM-OS-ID      TO HSUM-OS-ID.                      APUCALC
068500     MOVE WS-HSUM-OS-VERSION TO HSUM-OS-VERSION.                 APUCALC
068600     MOVE WS-HSUM-UPDATE-NUM TO HSUM-UPDATE-COUNT.               APUCALC
068700     MOVE WS-HSUM-ERROR-FLAG TO HSUM-ERROR-FLAG.                 APUCALC
068800     MOVE WS-HSUM-ERROR-TEXT TO HSUM-ERROR-TEXT.                 APUCALC
068900     WRITE APU-HOST-SUMMARY-REC.                                 APUCALC
069000     ADD 1 TO WS-TOTAL-HOSTS.                                    APUCALC
069100     IF WS-HOST-UPDATE-COUNT > 0                                 APUCALC
069200         ADD 1 TO WS-HOSTS-WITH-UPDATES                         APUCALC
069300     END-IF.                                                     APUCALC
069400     ADD WS-HOST-UPDATE-COUNT TO WS-TOTAL-UPDATES.               APUCALC
069500     PERFORM 0610-PRINT-DETAIL THRU 0610-EXIT.                   APUCALC
069600 0600-EXIT.                                                      APUCALC
069700     EXIT.                                                       APUCALC
069800 0610-PRINT-DETAIL.                                              APUCALC
069900     IF WS-LINE-COUNT >= WS-PAGE-LEN                             APUCALC
070000         PERFORM 0120-PRINT-HEADER THRU 0120-EXIT                APUCALC
070100     END-IF.                                                     APUCALC
070200     MOVE WS-HSUM-HOST-ID TO RPT-DET-HOST-ID.                    APUCALC
070300     MOVE WS-HSUM-PROFILE TO RPT-DET-PROFILE.                    APUCALC
070400     MOVE WS-HOST-UPDATE-COUNT TO RPT-DET-UPDATES.               APUCALC
070500     MOVE WS-HSUM-ERROR-TEXT (1 : 41) TO RPT-DET-ERROR-TEXT.     APUCALC
070600     WRITE RUN-SUMMARY-LINE FROM RPT-DETAIL-LINE                 APUCALC
070700         AFTER ADVANCING 1 LINE.                                 APUCALC
070800     ADD 1 TO WS-LINE-COUNT.                                     APUCALC
070900 0610-EXIT.                                                      APUCALC
071000     EXIT.                                                       APUCALC
071100     EJECT                                                       APUCALC
071200 TITLE 'End-of-run totals'.                                      APUCALC
071300 0900-FINALIZE.                                                  APUCALC
071400     PERFORM 0910-PRINT-TOTALS THRU 0910-EXIT.                   APUCALC
071500     CLOSE HOST-HEADER-FILE                                      APUCALC
071600           INSTALLED-PKG-FILE                                    APUCALC
071700           UPDATE-DETAIL-FILE                                    APUCALC
071800           HOST-SUMMARY-FILE                                     APUCALC
071900           RUN-SUMMARY-RPT.                                      APUCALC
072000 0900-EXIT.                                                      APUCALC
072100     EXIT.                                                       APUCALC
072200 0910-PRINT-TOTALS.                                              APUCALC
072300     MOVE WS-TOTAL-HOSTS TO RPT-TOT-HOSTS.                       APUCALC
072400     MOVE WS-HOSTS-WITH-UPDATES TO RPT-TOT-HOSTS-UPD.            APUCALC
072500     MOVE WS-TOTAL-UPDATES TO RPT-TOT-UPDATES.                   APUCALC
072600     WRITE RUN-SUMMARY-LINE FROM RPT-TOTALS-BLOCK                APUCALC
072700         AFTER ADVANCING 2 LINES.                                APUCALC
072800     WRITE RUN-SUMMARY-LINE FROM RPT-TOTALS-LINE-2               APUCALC
072900         AFTER ADVANCING 1 LINE.                                 APUCALC
073000     WRITE RUN-SUMMARY-LINE FROM RPT-TOTALS-LINE-3               APUCALC
073100         AFTER ADVANCING 1 LINE.                                 APUCALC
073200 0910-EXIT.                                                      APUCALC
073300     EXIT.                                                       APUCALC
