000100******************************************************************
000200*                                                                *
000300*   MEMBER        : APUEVRP                                      *
000400*   DESCRIPTION   : CALL PARAMETER BLOCK FOR THE VERSION-COMPARE *
000500*                   ENGINE, SUBPROGRAM APUVCMP.  ONE MEMBER IS   *
000600*                   COPIED BY EVERY CALLER (APUCALC, APUVTST)    *
000700*                   AND BY APUVCMP ITSELF, SO THE LAYOUT NEVER   *
000800*                   DRIFTS BETWEEN THE TWO SIDES OF THE CALL.    *
000900*                   THIS IS NOT AN EXTERNAL FILE RECORD, SO IT   *
001000*                   CARRIES ITS OWN FILLER PADDING LIKE ANY      *
001100*                   OTHER WORKING-STORAGE GROUP.                 *
001200*                                                                *
001300*   CHANGES :                                                    *
001400*    18 MAR 99  HOWARDT   RQ48120  NEURSTELLUNG.                 *
001500*    26 APR 99  HOWARDT   RQ48233  ADDED THE PIPE-LINE PARSE     *
001600*                         FUNCTION ('L') FOR THE INVENTORY-      *
001700*                         SCRAPER FEED.                          *
001800*                                                                *
001900******************************************************************
002000 01  APU-VCMP-PARMS.
002100     05  VCMP-FUNCTION               PIC X(01).
002200         88  VCMP-FN-COMPARE         VALUE 'C'.
002300         88  VCMP-FN-FORMAT          VALUE 'F'.
002400         88  VCMP-FN-PARSE-NEVRA     VALUE 'P'.
002500         88  VCMP-FN-PARSE-LINE      VALUE 'L'.
002600     05  VCMP-RETURN-CODE            PIC S9(04) BINARY.
002700         88  VCMP-VALID              VALUE 0.
002800         88  VCMP-INVALID            VALUE 1.
002900     05  VCMP-COMPARE-RESULT         PIC S9(04) BINARY.
003000         88  VCMP-INSTALLED-OLDER    VALUE -1.
003100         88  VCMP-TRIPLES-EQUAL      VALUE 0.
003200         88  VCMP-INSTALLED-NEWER    VALUE 1.
003300*                                                                *
003400* TRIPLE 1 IS THE "FIRST" OPERAND ON A COMPARE (THE INSTALLED    *
003500* SIDE, BY CONVENTION OF THE CALLERS) AND THE WORK AREA A PARSE  *
003600* OR A FORMAT OPERATES ON.  TRIPLE 2 IS ONLY USED BY COMPARE.    *
003700*                                                                *
004000     05  VCMP-TRIPLE-1.
004100         10  VCMP-1-EPOCH            PIC X(05).
004200         10  VCMP-1-VERSION          PIC X(20).
004300         10  VCMP-1-RELEASE          PIC X(25).
004400     05  VCMP-TRIPLE-2.
004500         10  VCMP-2-EPOCH            PIC X(05).
004600         10  VCMP-2-VERSION          PIC X(20).
004700         10  VCMP-2-RELEASE          PIC X(25).
004800     05  VCMP-EVR-OUTPUT             PIC X(52).
004900     05  VCMP-NEVRA-INPUT            PIC X(80).
005000     05  VCMP-NEVRA-NAME             PIC X(30).
005100     05  VCMP-NEVRA-ARCH             PIC X(10).
005200     05  VCMP-LINE-INPUT             PIC X(133).
005300     05  VCMP-LINE-NAME              PIC X(30).
005400     05  VCMP-LINE-INSTALL-TIME      PIC X(12).
005500     05  FILLER                      PIC X(20).
