000100******************************************************************
000200*                                                                *
000300*   MEMBER        : APUHHDR                                      *
000400*   DESCRIPTION   : HOST MANIFEST HEADER RECORD -- ONE PER HOST, *
000500*                   PRECEDING OR KEYED TO ITS INSTALLED-PACKAGE  *
000600*                   DETAIL RECORDS (SEE APUPKGI).  FIXED LENGTH, *
000700*                   40 BYTES.  INPUT TO APUCALC.                 *
000800*                                                                *
000900*   CHANGES :                                                    *
001000*     9 MAR 99  HOWARDT   RQ48120  NEURSTELLUNG -- BUILT FROM THE*
001100*                         AIR-GAPPED MIRROR PROJECT MANIFEST     *
001200*                         SPEC, RELEASE 1.                       *
001300*    14 JUL 04  VEND789   RQ51003  NO FIELD CHANGE -- COMMENT    *
001400*                         BANNER REALIGNED TO SHOP STANDARD.     *
001500*                                                                *
001600******************************************************************
001700 01  APU-HOST-HEADER-REC.
001800     05  HDR-HOST-ID                 PIC X(20).
001900     05  HDR-OS-ID                   PIC X(12).
002000     05  HDR-OS-VERSION              PIC X(08).
