000100******************************************************************
000200*                                                                *
000300*   MEMBER        : APUHSUM                                      *
000400*   DESCRIPTION   : HOST-SUMMARY RECORD -- ONE PER HOST          *
000500*                   PROCESSED, INCLUDING ERROR HOSTS.  FIXED     *
001100*                   LENGTH, 114 BYTES.  OUTPUT OF APUCALC; ALSO  *
001200*                   THE SOURCE OF EACH DETAIL LINE ON THE RUN-   *
001300*                   SUMMARY REPORT.                              *
001400*                                                                *
001500*   CHANGES :                                                    *
001600*    15 MAR 99  HOWARDT   RQ48120  NEURSTELLUNG.                 *
001700*    30 SEP 02  VEND789   RQ50118  ERROR-TEXT WIDENED FROM       *
001800*                         X(40) TO X(60) -- "MANIFEST NOT FOUND" *
001900*                         MESSAGES WERE TRUNCATING THE HOST-ID.  *
002000*                                                                *
002100******************************************************************
002200 01  APU-HOST-SUMMARY-REC.
002300     05  HSUM-HOST-ID                PIC X(20).
002400     05  HSUM-PROFILE                PIC X(08).
002500     05  HSUM-OS-ID                  PIC X(12).
002600     05  HSUM-OS-VERSION             PIC X(08).
002700     05  HSUM-UPDATE-COUNT           PIC 9(05).
002800     05  HSUM-ERROR-FLAG             PIC X(01).
002900         88  HSUM-ERROR              VALUE 'E'.
003000         88  HSUM-NO-ERROR           VALUE SPACE.
003100     05  HSUM-ERROR-TEXT             PIC X(60).
