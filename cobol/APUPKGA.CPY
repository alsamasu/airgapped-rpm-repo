000100******************************************************************
000200*                                                                *
000300*   MEMBER        : APUPKGA                                      *
000400*   DESCRIPTION   : REPOSITORY CATALOG RECORD -- ONE PER PACKAGE *
000500*                   AVAILABLE IN A MIRRORED REPOSITORY CHANNEL.  *
000600*                   FIXED LENGTH, 110 BYTES.  CARRIES ALL        *
000700*                   PROFILES AND CHANNELS -- APUCALC LOADS THE   *
000800*                   WHOLE FILE INTO WS-CATALOG-TABLE ONCE AT     *
000900*                   STARTUP.  LOOKUP KEY WITHIN A PROFILE AND    *
001000*                   CHANNEL IS PKG-NAME + "." + PKG-ARCH; AT     *
001100*                   MOST ONE ROW PER KEY PER CHANNEL.            *
001200*                                                                *
001300*   CHANGES :                                                    *
001400*    11 MAR 99  HOWARDT   RQ48120  NEURSTELLUNG.                 *
001500*     2 FEB 00  HOWARDT   RQ48806  REPO-PROFILE WIDENED FROM     *
001600*                         X(06) TO X(08) -- "ALMALINUX9" STYLE   *
001700*                         PROFILES NO LONGER TRUNCATE.           *
001800*                                                                *
001900******************************************************************
002000 01  APU-AVAILABLE-PKG-REC.
002100     05  PKGA-PROFILE                PIC X(08).
002200     05  PKGA-CHANNEL                PIC X(12).
002300     05  PKGA-NAME                   PIC X(30).
002400     05  PKGA-ARCH                   PIC X(10).
002500     05  PKGA-EPOCH                  PIC X(05).
002600     05  PKGA-VERSION                PIC X(20).
002700     05  PKGA-RELEASE                PIC X(25).
