000100******************************************************************
000200*                                                                *
000300*   MEMBER        : APUPKGI                                      *
000400*   DESCRIPTION   : HOST MANIFEST DETAIL RECORD -- ONE PER       *
000500*                   PACKAGE INSTALLED ON A HOST.  FIXED LENGTH,  *
000600*                   122 BYTES.  RECORDS FOR A GIVEN HOST-ID ARE  *
000700*                   GROUPED TOGETHER, IN THE SAME HOST-ID ORDER  *
000800*                   AS APUHHDR.  INPUT TO APUCALC.               *
000900*                                                                *
001000*   CHANGES :                                                    *
001100*     9 MAR 99  HOWARDT   RQ48120  NEURSTELLUNG.                 *
001200*    22 JUN 01  HOWARDT   RQ49417  ADDED PKG-ARCH AND            *
001300*                         INSTALL-TIME -- MIRROR SIDE NOW CARES  *
001400*                         ABOUT MULTIARCH HOSTS.                 *
001500*                                                                *
001600******************************************************************
001700 01  APU-INSTALLED-PKG-REC.
001800     05  PKGI-HOST-ID                PIC X(20).
001900     05  PKGI-NAME                   PIC X(30).
002000     05  PKGI-EPOCH                  PIC X(05).
002100     05  PKGI-VERSION                PIC X(20).
002200     05  PKGI-RELEASE                PIC X(25).
002300     05  PKGI-ARCH                   PIC X(10).
002400     05  PKGI-INSTALL-TIME           PIC X(12).
