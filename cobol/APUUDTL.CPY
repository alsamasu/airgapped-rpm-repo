000100******************************************************************
000200*                                                                *
000300*   MEMBER        : APUUDTL                                      *
000400*   DESCRIPTION   : UPDATE-DETAIL RECORD -- ONE PER (HOST,       *
000500*                   PACKAGE, CHANNEL) WHERE A NEWER VERSION WAS  *
000600*                   FOUND.  FIXED LENGTH, 176 BYTES.  A PACKAGE  *
000700*                   THAT MATCHES IN BOTH CHANNELS AND IS AN      *
000800*                   UPDATE IN BOTH PRODUCES TWO ROWS.  OUTPUT OF *
000900*                   APUCALC.                                     *
001000*                                                                *
001100*   CHANGES :                                                    *
001200*    15 MAR 99  HOWARDT   RQ48120  NEURSTELLUNG.                 *
001300*                                                                *
001400******************************************************************
001500 01  APU-UPDATE-DETAIL-REC.
001600     05  UDTL-HOST-ID                PIC X(20).
001700     05  UDTL-PKG-NAME               PIC X(30).
001800     05  UDTL-PKG-ARCH               PIC X(10).
001900     05  UDTL-CHANNEL                PIC X(12).
002000     05  UDTL-INSTALLED-EVR          PIC X(52).
002100     05  UDTL-AVAILABLE-EVR          PIC X(52).
