000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000110* LAST UPDATE ON 2 MAY 2006 AT 10:14:02 BY  VEND789 VERSION 04   *
000120* LAST UPDATE ON 9 OCT 2001 AT 09:02:47 BY  HOWARDT VERSION 03   *
000130* LAST UPDATE ON 26 APR 1999 AT 14:31:09 BY  HOWARDT VERSION 02  *
000140* LAST UPDATE ON 18 MAR 1999 AT 08:55:21 BY  HOWARDT VERSION 01  *
000150 ID DIVISION.
000160 PROGRAM-ID. APUVCMP.
000170 AUTHOR. TURETZKY--HOWARDT.
000180 INSTALLATION. IBM BOULDER PROGRAMMING CENTER.
000190
000200               This program is the VERSION-COMPARE engine for the
000210               air-gapped package update calculator.  It has no
000220               file I/O of its own; it is CALLed once per
000230               installed/available package pair by APUCALC, and
000240               directly by the self-test driver APUVTST.
000250
000260               Functions, selected by VCMP-FUNCTION in the
000270               APUEVRP parameter block:
000280
000290                 'C'  compare two epoch/version/release triples,
000300                      returning -1/0/+1 in VCMP-COMPARE-RESULT.
000310                 'F'  format VCMP-TRIPLE-1 as an EVR display
000320                      string in VCMP-EVR-OUTPUT.
000330                 'P'  parse a NEVRA package identifier string
000340                      (VCMP-NEVRA-INPUT) into name/epoch/version/
000350                      release/arch, returned in VCMP-NEVRA-NAME,
000360                      VCMP-NEVRA-ARCH and VCMP-TRIPLE-1.
000370                 'L'  parse a pipe-delimited inventory line
000380                      (VCMP-LINE-INPUT) into name/epoch/version/
000390                      release/arch/installtime, returned in
000400                      VCMP-LINE-NAME, VCMP-LINE-INSTALL-TIME and
000410                      VCMP-TRIPLE-1 (arch is returned in
000420                      VCMP-NEVRA-ARCH to avoid a third name field).
000430
000440               Method of operation: version and release strings
000450               are split into maximal runs of digits and maximal
000460               runs of letters (any other character is a
000470               separator and is discarded), then the two lists
000480               of segments are walked in parallel -- numeric
000490               segments compare as integers, alphabetic segments
000500               compare byte for byte, and a numeric segment
000510               always outranks an alphabetic one at the same
000520               position.  See the RPM package manager's own
000530               version-compare algorithm, which this mirrors.
000540
000550 DATE-WRITTEN. 18 MAR 1999.
000560 DATE-COMPILED.
000570 SECURITY. MIRROR-PROJECT INTERNAL USE ONLY.
000580*
000590*----------------------------------------------------------------*
000600* CHANGE LOG                                                     *
000610*----------------------------------------------------------------*
000620* 18 MAR 99  HOWARDT  RQ48120  NEURSTELLUNG.  FIRST CUT OF THE   *
000630*                     TRIPLE COMPARE AND THE EVR FORMATTER, FOR  *
000640*                     THE MIRROR-1 PILOT.                        *
000650* 02 APR 99  HOWARDT  RQ48120  FIXED SEGMENT COMPARE SO A LONGER *
000660*                     SEGMENT LIST WINS WHEN ALL PAIRED SEGMENTS *
000670*                     ARE EQUAL ("1.2" VS "1.2.1").               *
000680* 26 APR 99  HOWARDT  RQ48233  ADDED THE PIPE-LINE PARSE ('L')   *
000690*                     FOR THE INVENTORY-SCRAPER FEED.            *
000700* 11 MAY 99  HOWARDT  RQ48233  PIPE-LINE PARSE NOW TREATS "NONE" *
000710*                     (NO PARENS) AS A ZERO EPOCH TOO.           *
000720* 30 JUL 99  HOWARDT  RQ48401  NEVRA PARSE ('P') ADDED FOR THE   *
000730*                     RESOURCE-AUDIT TOOL.                       *
000740* 14 JAN 2000 HOWARDT RQ48900  Y2K REVIEW -- NO 2-DIGIT YEAR     *
000750*                     FIELDS IN THIS MODULE.  NO CHANGE MADE.    *
000760* 09 OCT 2001 HOWARDT RQ49900  EPOCH NORMALIZE NOW ACCEPTS A     *
000770*                     BLANK EPOCH AS ZERO (PIPE FEED STARTED     *
000780*                     SENDING BLANKS INSTEAD OF "(NONE)").       *
000790* 02 MAY 2006 VEND789 RQ52004  CLEANED UP COMMENTS FOR THE       *
000800*                     CONTRACT HANDOFF.  NO LOGIC CHANGE.        *
000810*----------------------------------------------------------------*
000820 ENVIRONMENT DIVISION.
000830 CONFIGURATION SECTION.
000840 SOURCE-COMPUTER. IBM-370.
000850 OBJECT-COMPUTER. IBM-370.
000860 SPECIAL-NAMES.
000870     C01 IS TOP-OF-FORM
000880     UPSI-0 IS VCMP-TRACE-SWITCH
000890         ON STATUS IS VCMP-TRACE-ON
000900         OFF STATUS IS VCMP-TRACE-OFF
000910     CLASS APU-NUMERIC-CLASS IS "0123456789"
000920     CLASS APU-ALPHA-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000930                              "abcdefghijklmnopqrstuvwxyz".
000940     EJECT
000950 DATA DIVISION.
000960 WORKING-STORAGE SECTION.
000970 77  PGMNAME                     PIC X(08) VALUE 'APUVCMP'.
000980 77  WS-TRACE-FLAG               PIC X(01) VALUE 'N'.
000990     SKIP2
001000*----------------------------------------------------------------*
001010* EPOCH NORMALIZATION WORK AREA.                                 *
001020*----------------------------------------------------------------*
001030 01  WS-EPOCH-WORK-AREA.
001040     05  WS-EPOCH-SCRATCH        PIC X(05).
001050     05  WS-EPOCH-NUM-OUT        PIC S9(05) BINARY.
001060     05  WS-EPOCH-NUM-1          PIC S9(05) BINARY.
001070     05  WS-EPOCH-NUM-2          PIC S9(05) BINARY.
001080     05  WS-EPOCH-SPACE-COUNT    PIC 9(02)  BINARY.
001090     05  WS-EPOCH-TRIM-START     PIC 9(02)  BINARY.
001100     05  WS-EPOCH-EDITED         PIC ZZZZ9.
001110     05  WS-EPOCH-TRIMMED        PIC X(05).
001120     05  FILLER                  PIC X(08).
001130*                                                                *
001140* BINARY / RAW-BYTE REDEFINITION OF THE NORMALIZED EPOCH, KEPT   *
001150* FOR A QUICK RAW-BYTE DISPLAY WHEN UPSI-0 IS ON DURING A        *
001160* DUMP-AND-RERUN OF THIS ENGINE.                                 *
001170*                                                                *
001180 01  WS-EPOCH-DUMP-VIEW          REDEFINES WS-EPOCH-WORK-AREA.
001190     05  WS-EPOCH-DUMP-BYTES     PIC X(34).
001200     SKIP2
001210*----------------------------------------------------------------*
001220* STRING-SEGMENTATION SCRATCH AREA (SHARED BY BOTH OPERANDS OF A *
001230* COMPARE -- ONE STRING IS SEGMENTED AT A TIME).                 *
001240*----------------------------------------------------------------*
001250 01  WS-SCAN-WORK-AREA.
001260     05  WS-SCAN-SRC             PIC X(25).
001270     05  WS-SCAN-TRAIL-COUNT     PIC 9(02) BINARY.
001280     05  WS-SCAN-LEN             PIC 9(02) BINARY.
001290     05  WS-SCAN-POS             PIC 9(02) BINARY.
001300     05  WS-SCAN-CHAR            PIC X(01).
001310     05  WS-CUR-RUN-TYPE         PIC X(01).
001320         88  WS-RUN-NONE         VALUE SPACE.
001330         88  WS-RUN-NUMERIC      VALUE 'N'.
001340         88  WS-RUN-ALPHA        VALUE 'A'.
001350     05  WS-SEG-COUNT            PIC 9(02) BINARY.
001360     05  FILLER                  PIC X(10).
001370     SKIP1
001380 01  WS-SEGMENT-TABLE.
001390     05  WS-SEG-ENTRY OCCURS 30 TIMES INDEXED BY WS-SEG-IDX.
001400         10  WS-SEG-TYPE         PIC X(01).
001410         10  WS-SEG-LEN          PIC 9(02) BINARY.
001420         10  WS-SEG-TEXT         PIC X(25).
001430     SKIP1
001440 01  WS-SEG-COUNT-1              PIC 9(02) BINARY.
001450 01  WS-SEG-TABLE-1.
001460     05  WS-SEG-1-ENTRY OCCURS 30 TIMES INDEXED BY WS-SEG-1-IDX.
001470         10  WS-SEG-1-TYPE       PIC X(01).
001480         10  WS-SEG-1-LEN        PIC 9(02) BINARY.
001490         10  WS-SEG-1-TEXT       PIC X(25).
001500     SKIP1
001510 01  WS-SEG-COUNT-2              PIC 9(02) BINARY.
001520 01  WS-SEG-TABLE-2.
001530     05  WS-SEG-2-ENTRY OCCURS 30 TIMES INDEXED BY WS-SEG-2-IDX.
001540         10  WS-SEG-2-TYPE       PIC X(01).
001550         10  WS-SEG-2-LEN        PIC 9(02) BINARY.
001560         10  WS-SEG-2-TEXT       PIC X(25).
001570*                                                                *
001580* THE COMPILE-TIME SIZE OF ONE SEGMENT ENTRY, REDEFINED AS A     *
001590* FLAT BYTE STRING, SO A WHOLE TABLE CAN BE GROUP-MOVED IN ONE   *
001600* STATEMENT INSTEAD OF ENTRY BY ENTRY.                           *
001610*                                                                *
001620 01  WS-SEG-ENTRY-FLAT           REDEFINES WS-SEGMENT-TABLE.
001630     05  FILLER                  PIC X(28) OCCURS 30 TIMES.
001640     SKIP2
001650*----------------------------------------------------------------*
001660* GENERIC TEXT-TO-NUMBER CONVERSION SCRATCH (NO NUMVAL -- DIGITS *
001670* ARE ACCUMULATED ONE CHARACTER AT A TIME, THE OLD WAY).         *
001680*----------------------------------------------------------------*
001690 01  WS-CONV-WORK-AREA.
001700     05  WS-CONV-TEXT            PIC X(25).
001710     05  WS-CONV-LEN             PIC 9(02) BINARY.
001720     05  WS-CONV-IDX             PIC 9(02) BINARY.
001730     05  WS-CONV-DIGIT-CHAR      PIC X(01).
001740     05  WS-CONV-DIGIT-VALUE     PIC 9(01).
001750     05  WS-CONV-NUMBER          PIC S9(09) BINARY.
001760     05  FILLER                  PIC X(08).
001770     SKIP2
001780*----------------------------------------------------------------*
001790* SEGMENT-COMPARE WORK AREA.                                     *
001800*----------------------------------------------------------------*
001810 01  WS-CMP-WORK-AREA.
001820     05  WS-CMP-IDX              PIC 9(02) BINARY.
001830     05  WS-CMP-RESULT           PIC S9(04) BINARY.
001840     05  WS-CMP-NUM-1            PIC S9(09) BINARY.
001850     05  WS-CMP-NUM-2            PIC S9(09) BINARY.
001860     05  FILLER                  PIC X(08).
001870*                                                                *
001880* A SECOND VIEW OF THE COMPARE RESULT AS RAW BYTES, AGAIN FOR    *
001890* TRACE DISPLAYS -- SAME TREATMENT AS THE EPOCH DUMP VIEW ABOVE. *
001900*                                                                *
001910 01  WS-CMP-RESULT-DUMP          REDEFINES WS-CMP-WORK-AREA.
001920     05  WS-CMP-DUMP-BYTES       PIC X(27).
001930     SKIP2
001940*----------------------------------------------------------------*
001950* NEVRA / PIPE-LINE PARSE WORK AREA.                             *
001960*----------------------------------------------------------------*
001970 01  WS-PARSE-WORK-AREA.
001980     05  WS-PARSE-SRC            PIC X(80).
001990     05  WS-PARSE-LEN            PIC 9(02) BINARY.
002000     05  WS-PARSE-DOT-POS        PIC 9(02) BINARY.
002010     05  WS-PARSE-COLON-POS      PIC 9(02) BINARY.
002020     05  WS-PARSE-LASTHY-POS     PIC 9(02) BINARY.
002030     05  WS-PARSE-HY2-POS        PIC 9(02) BINARY.
002040     05  WS-PARSE-SCAN-POS       PIC 9(02) BINARY.
002050     05  WS-PARSE-CHAR           PIC X(01).
002060     05  FILLER                  PIC X(10).
002070*                                                                *
002080* THE RAW NEVRA INPUT AGAIN, BROKEN INTO FIXED WINDOWS -- A      *
002090* POSITIONAL VIEW OF THE SAME BYTES, USEFUL WHEN THE SCAN LOGIC  *
002100* BELOW NEEDS TO LOOK AT A FIXED SLICE WITHOUT REFERENCE         *
002110* MODIFICATION ON EVERY REFERENCE.                               *
002120 01  WS-PARSE-FIXED-VIEW         REDEFINES WS-PARSE-WORK-AREA.
002130     05  WS-PARSE-FIRST-40       PIC X(40).
002140     05  WS-PARSE-LAST-40        PIC X(40).
002150     SKIP2
002160 01  WS-LINE-PARSE-WORK.
002170     05  WS-LINE-FIELD-COUNT     PIC 9(02) BINARY.
002180     05  WS-LINE-EPOCH-TEXT      PIC X(10).
002190     05  FILLER                  PIC X(10).
002200     SKIP1
002210/ CALL PARAMETER BLOCK.
002220 LINKAGE SECTION.
002230     COPY APUEVRP.
002240 TITLE 'Initialization and function dispatch'.
002250 PROCEDURE DIVISION USING APU-VCMP-PARMS.
002260 0000-MAINLINE.
002270     MOVE 0 TO VCMP-RETURN-CODE.
002280     MOVE 0 TO VCMP-COMPARE-RESULT.
002290     EVALUATE TRUE
002300      WHEN VCMP-FN-COMPARE
002310       PERFORM 0100-COMPARE-TRIPLES THRU 0100-EXIT
002320      WHEN VCMP-FN-FORMAT
002330       PERFORM 0200-FORMAT-EVR THRU 0200-EXIT
002340      WHEN VCMP-FN-PARSE-NEVRA
002350       PERFORM 0300-PARSE-NEVRA THRU 0300-EXIT
002360      WHEN VCMP-FN-PARSE-LINE
002370       PERFORM 0400-PARSE-PIPE-LINE THRU 0400-EXIT
002380      WHEN OTHER
002390       MOVE 1 TO VCMP-RETURN-CODE
002400     END-EVALUATE.
002410     GOBACK.
002420     EJECT
002430 TITLE 'Triple comparison (function C)'.
002440 0100-COMPARE-TRIPLES.
002450*
002460* EPOCHS DECIDE FIRST.  NORMALIZE BOTH, THEN COMPARE NUMERICALLY.
002470*
002480     MOVE VCMP-1-EPOCH TO WS-EPOCH-SCRATCH.
002490     PERFORM 0150-NORMALIZE-EPOCH THRU 0150-EXIT.
002500     MOVE WS-EPOCH-NUM-OUT TO WS-EPOCH-NUM-1.
002510     MOVE VCMP-2-EPOCH TO WS-EPOCH-SCRATCH.
002520     PERFORM 0150-NORMALIZE-EPOCH THRU 0150-EXIT.
002530     MOVE WS-EPOCH-NUM-OUT TO WS-EPOCH-NUM-2.
002540     IF WS-EPOCH-NUM-1 < WS-EPOCH-NUM-2
002550         MOVE -1 TO VCMP-COMPARE-RESULT
002560         GO TO 0100-EXIT
002570     END-IF.
002580     IF WS-EPOCH-NUM-1 > WS-EPOCH-NUM-2
002590         MOVE 1 TO VCMP-COMPARE-RESULT
002600         GO TO 0100-EXIT
002610     END-IF.
002620*
002630* EPOCHS TIE.  VERSION DECIDES NEXT; A BLANK VERSION DEFAULTS TO
002640* "0" BEFORE IT IS SEGMENTED.
002650*
002660     MOVE VCMP-1-VERSION TO WS-SCAN-SRC.
002670     IF WS-SCAN-SRC = SPACES
002680         MOVE '0' TO WS-SCAN-SRC
002690     END-IF.
002700     PERFORM 0510-SEGMENT-STRING THRU 0510-EXIT.
002710     MOVE WS-SEG-COUNT TO WS-SEG-COUNT-1.
002720     MOVE WS-SEGMENT-TABLE TO WS-SEG-TABLE-1.
002730     MOVE VCMP-2-VERSION TO WS-SCAN-SRC.
002740     IF WS-SCAN-SRC = SPACES
002750         MOVE '0' TO WS-SCAN-SRC
002760     END-IF.
002770     PERFORM 0510-SEGMENT-STRING THRU 0510-EXIT.
002780     MOVE WS-SEG-COUNT TO WS-SEG-COUNT-2.
002790     MOVE WS-SEGMENT-TABLE TO WS-SEG-TABLE-2.
002800     PERFORM 0520-COMPARE-SEGMENTS THRU 0520-EXIT.
002810     IF WS-CMP-RESULT NOT = 0
002820         MOVE WS-CMP-RESULT TO VCMP-COMPARE-RESULT
002830         GO TO 0100-EXIT
002840     END-IF.
002850*
002860* VERSIONS TIE.  RELEASE IS THE TIE-BREAKER, SAME RULE, SAME
002870* BLANK-DEFAULTS-TO-ZERO TREATMENT.
002880*
002890     MOVE VCMP-1-RELEASE TO WS-SCAN-SRC.
002900     IF WS-SCAN-SRC = SPACES
002910         MOVE '0' TO WS-SCAN-SRC
002920     END-IF.
002930     PERFORM 0510-SEGMENT-STRING THRU 0510-EXIT.
002940     MOVE WS-SEG-COUNT TO WS-SEG-COUNT-1.
002950     MOVE WS-SEGMENT-TABLE TO WS-SEG-TABLE-1.
002960     MOVE VCMP-2-RELEASE TO WS-SCAN-SRC.
002970     IF WS-SCAN-SRC = SPACES
002980         MOVE '0' TO WS-SCAN-SRC
002990     END-IF.
003000     PERFORM 0510-SEGMENT-STRING THRU 0510-EXIT.
003010     MOVE WS-SEG-COUNT TO WS-SEG-COUNT-2.
003020     MOVE WS-SEGMENT-TABLE TO WS-SEG-TABLE-2.
003030     PERFORM 0520-COMPARE-SEGMENTS THRU 0520-EXIT.
003040     MOVE WS-CMP-RESULT TO VCMP-COMPARE-RESULT.
003050 0100-EXIT.
003060     EXIT.
003070     EJECT
003080 TITLE 'Epoch normalization'.
003090 0150-NORMALIZE-EPOCH.
003100*
003110* "(NONE" IS WHAT "(none)" LOOKS LIKE ONCE IT IS TRUNCATED TO THE
003120* FIVE-BYTE EPOCH FIELD -- THE CLOSING PAREN NEVER FITS.  BLANK
003130* AND "0" ALSO MEAN ZERO.  ANYTHING ELSE IS DIGITS.
003140*
003150     IF WS-EPOCH-SCRATCH = SPACES
003160         MOVE 0 TO WS-EPOCH-NUM-OUT
003170         GO TO 0150-EXIT
003180     END-IF.
003190     IF WS-EPOCH-SCRATCH = '(none'
003200         MOVE 0 TO WS-EPOCH-NUM-OUT
003210         GO TO 0150-EXIT
003220     END-IF.
003230     IF WS-EPOCH-SCRATCH = '0    '
003240         MOVE 0 TO WS-EPOCH-NUM-OUT
003250         GO TO 0150-EXIT
003260     END-IF.
003265*                                                                *
003266* THE EPOCH FIELD IS LEFT-JUSTIFIED LIKE EVERY OTHER FIELD IN    *
003267* THIS SYSTEM (A MOVE OR VALUE PADS ON THE RIGHT), SO THE        *
003268* SIGNIFICANT DIGITS ARE FOUND BY TRIMMING TRAILING SPACE, NOT   *
003269* LEADING SPACE.                                                 *
003270     MOVE 0 TO WS-EPOCH-SPACE-COUNT.
003280     INSPECT WS-EPOCH-SCRATCH TALLYING WS-EPOCH-SPACE-COUNT
003290         FOR TRAILING SPACE.
003300     COMPUTE WS-CONV-LEN = 5 - WS-EPOCH-SPACE-COUNT.
003330     MOVE SPACES TO WS-CONV-TEXT.
003340     MOVE WS-EPOCH-SCRATCH (1 : WS-CONV-LEN)
003350         TO WS-CONV-TEXT.
003360     PERFORM 0530-TEXT-TO-NUMBER THRU 0530-EXIT.
003370     MOVE WS-CONV-NUMBER TO WS-EPOCH-NUM-OUT.
003380 0150-EXIT.
003390     EXIT.
003400     EJECT
003410 TITLE 'EVR formatting (function F)'.
003420 0200-FORMAT-EVR.
003430     MOVE VCMP-1-EPOCH TO WS-EPOCH-SCRATCH.
003440     PERFORM 0150-NORMALIZE-EPOCH THRU 0150-EXIT.
003450     MOVE SPACES TO VCMP-EVR-OUTPUT.
003460     IF WS-EPOCH-NUM-OUT > 0
003470         MOVE WS-EPOCH-NUM-OUT TO WS-EPOCH-EDITED
003480         MOVE 0 TO WS-EPOCH-SPACE-COUNT
003490         INSPECT WS-EPOCH-EDITED TALLYING WS-EPOCH-SPACE-COUNT
003500             FOR LEADING SPACE
003510         ADD 1 TO WS-EPOCH-SPACE-COUNT GIVING WS-EPOCH-TRIM-START
003520         COMPUTE WS-EPOCH-TRIM-START = 6 - WS-EPOCH-TRIM-START
003530         ADD 1 TO WS-EPOCH-SPACE-COUNT
003540         MOVE SPACES TO WS-EPOCH-TRIMMED
003550         MOVE WS-EPOCH-EDITED (WS-EPOCH-SPACE-COUNT :
003560             WS-EPOCH-TRIM-START) TO WS-EPOCH-TRIMMED
003570         PERFORM 0210-APPEND-EPOCH-PREFIX THRU 0210-EXIT
003580     END-IF.
003590     PERFORM 0220-APPEND-VERSION-RELEASE THRU 0220-EXIT.
003600 0200-EXIT.
003610     EXIT.
003620 0210-APPEND-EPOCH-PREFIX.
003630     STRING WS-EPOCH-TRIMMED DELIMITED BY SPACE
003640            ':'             DELIMITED BY SIZE
003650         INTO VCMP-EVR-OUTPUT.
003660 0210-EXIT.
003670     EXIT.
003680 0220-APPEND-VERSION-RELEASE.
003690     MOVE VCMP-1-VERSION TO WS-SCAN-SRC.
003700     IF WS-SCAN-SRC = SPACES
003710         MOVE '0' TO WS-SCAN-SRC
003720     END-IF.
003730     STRING VCMP-EVR-OUTPUT  DELIMITED BY SPACE
003740            WS-SCAN-SRC      DELIMITED BY SPACE
003750            '-'              DELIMITED BY SIZE
003760         INTO VCMP-EVR-OUTPUT.
003770     MOVE VCMP-1-RELEASE TO WS-SCAN-SRC.
003780     IF WS-SCAN-SRC = SPACES
003790         MOVE '0' TO WS-SCAN-SRC
003800     END-IF.
003810     STRING VCMP-EVR-OUTPUT  DELIMITED BY SPACE
003820            WS-SCAN-SRC      DELIMITED BY SPACE
003830         INTO VCMP-EVR-OUTPUT.
003840 0220-EXIT.
003850     EXIT.
003860     EJECT
003870 TITLE 'NEVRA package identifier parsing (function P)'.
003880 0300-PARSE-NEVRA.
003890*
003900* FULL FORM IS NAME-EPOCH:VERSION-RELEASE.ARCH OR
003910* NAME-VERSION-RELEASE.ARCH (EPOCH THEN DEFAULTS TO 0).  THE
003920* RELEASE IS THE TEXT BETWEEN THE LAST HYPHEN AND THE FIRST DOT
003930* AFTER IT; THE ARCH IS EVERYTHING AFTER THAT DOT; THE NAME IS
003940* EVERYTHING BEFORE THE HYPHEN THAT PRECEDES THE VERSION.
003950*
003960     MOVE VCMP-NEVRA-INPUT TO WS-PARSE-SRC.
003970     MOVE SPACES TO VCMP-NEVRA-NAME VCMP-NEVRA-ARCH.
003980     MOVE SPACES TO VCMP-1-EPOCH VCMP-1-VERSION VCMP-1-RELEASE.
003990     MOVE 0 TO VCMP-RETURN-CODE.
004000     MOVE 0 TO WS-PARSE-LASTHY-POS WS-PARSE-HY2-POS
004010              WS-PARSE-DOT-POS WS-PARSE-COLON-POS.
004020     MOVE 0 TO WS-EPOCH-SPACE-COUNT.
004030     INSPECT WS-PARSE-SRC TALLYING WS-EPOCH-SPACE-COUNT
004040         FOR TRAILING SPACE.
004050     COMPUTE WS-PARSE-LEN = 80 - WS-EPOCH-SPACE-COUNT.
004060     IF WS-PARSE-LEN = 0
004070         MOVE 1 TO VCMP-RETURN-CODE
004080         GO TO 0300-EXIT
004090     END-IF.
004100     MOVE 1 TO WS-PARSE-SCAN-POS.
004110     PERFORM 0310-SCAN-NEVRA-CHAR THRU 0310-EXIT
004120         VARYING WS-PARSE-SCAN-POS FROM 1 BY 1
004130         UNTIL WS-PARSE-SCAN-POS > WS-PARSE-LEN.
004140     IF WS-PARSE-LASTHY-POS = 0 OR WS-PARSE-DOT-POS = 0
004150         MOVE 1 TO VCMP-RETURN-CODE
004160         GO TO 0300-EXIT
004170     END-IF.
004180     IF WS-PARSE-DOT-POS < WS-PARSE-LASTHY-POS
004190         MOVE 1 TO VCMP-RETURN-CODE
004200         GO TO 0300-EXIT
004210     END-IF.
004220*
004230* RELEASE RUNS FROM JUST AFTER THE LAST HYPHEN TO JUST BEFORE
004240* THE FIRST DOT THAT FOLLOWS IT.
004250*
004260     MOVE WS-PARSE-SRC (WS-PARSE-LASTHY-POS + 1 :
004270         WS-PARSE-DOT-POS - WS-PARSE-LASTHY-POS - 1)
004280         TO VCMP-1-RELEASE.
004290*
004300* ARCH IS EVERYTHING AFTER THAT DOT.
004310*
004320     IF WS-PARSE-DOT-POS < WS-PARSE-LEN
004330         MOVE WS-PARSE-SRC (WS-PARSE-DOT-POS + 1 :
004340             WS-PARSE-LEN - WS-PARSE-DOT-POS) TO VCMP-NEVRA-ARCH
004350     ELSE
004360         MOVE 1 TO VCMP-RETURN-CODE
004370         GO TO 0300-EXIT
004380     END-IF.
004390*
004400* IF A COLON WAS SEEN BEFORE THE LAST HYPHEN, THE EPOCH SITS
004410* BETWEEN THE HYPHEN BEFORE IT AND THE COLON; OTHERWISE THE
004420* EPOCH DEFAULTS TO ZERO AND THE VERSION STARTS RIGHT AFTER
004430* THE NAME HYPHEN.
004440*
004450     IF WS-PARSE-COLON-POS NOT = 0
004460         AND WS-PARSE-COLON-POS < WS-PARSE-LASTHY-POS
004470         PERFORM 0320-SPLIT-EPOCH-VERSION THRU 0320-EXIT
004480     ELSE
004490         MOVE '0' TO VCMP-1-EPOCH
004500         PERFORM 0330-SPLIT-NAME-VERSION THRU 0330-EXIT
004510     END-IF.
004520 0300-EXIT.
004530     EXIT.
004540 0310-SCAN-NEVRA-CHAR.
004550     MOVE WS-PARSE-SRC (WS-PARSE-SCAN-POS : 1) TO WS-PARSE-CHAR.
004560     IF WS-PARSE-CHAR = '-'
004570         MOVE WS-PARSE-LASTHY-POS TO WS-PARSE-HY2-POS
004580         MOVE WS-PARSE-SCAN-POS TO WS-PARSE-LASTHY-POS
004582*                                                                *
004584* A NEW LAST HYPHEN MAKES ANY DOT LOCKED IN EARLIER STALE --     *
004586* RE-ARM THE DOT SEARCH SO ONLY A DOT AFTER *THIS* HYPHEN COUNTS.*
004588*                                                                *
004590         MOVE 0 TO WS-PARSE-DOT-POS
004592     END-IF.
004600     IF WS-PARSE-CHAR = ':' AND WS-PARSE-COLON-POS = 0
004610         MOVE WS-PARSE-SCAN-POS TO WS-PARSE-COLON-POS
004620     END-IF.
004630     IF WS-PARSE-CHAR = '.' AND WS-PARSE-DOT-POS = 0
004640         AND WS-PARSE-LASTHY-POS NOT = 0
004650         AND WS-PARSE-SCAN-POS > WS-PARSE-LASTHY-POS
004660         MOVE WS-PARSE-SCAN-POS TO WS-PARSE-DOT-POS
004670     END-IF.
004680 0310-EXIT.
004690     EXIT.
004700*
004710* NAME-EPOCH:VERSION-RELEASE.ARCH FORM.  THE HYPHEN BEFORE THE
004720* EPOCH IS WS-PARSE-HY2-POS; THE NAME IS EVERYTHING BEFORE IT,
004730* THE EPOCH IS BETWEEN IT AND THE COLON, AND THE VERSION IS
004740* BETWEEN THE COLON AND THE LAST HYPHEN.
004750*
004760 0320-SPLIT-EPOCH-VERSION.
004770     IF WS-PARSE-HY2-POS = 0
004780         MOVE 1 TO VCMP-RETURN-CODE
004790         GO TO 0320-EXIT
004800     END-IF.
004810     MOVE WS-PARSE-SRC (1 : WS-PARSE-HY2-POS - 1)
004820         TO VCMP-NEVRA-NAME.
004830     MOVE WS-PARSE-SRC (WS-PARSE-HY2-POS + 1 :
004840         WS-PARSE-COLON-POS - WS-PARSE-HY2-POS - 1)
004850         TO VCMP-1-EPOCH.
004860     MOVE WS-PARSE-SRC (WS-PARSE-COLON-POS + 1 :
004870         WS-PARSE-LASTHY-POS - WS-PARSE-COLON-POS - 1)
004880         TO VCMP-1-VERSION.
004890 0320-EXIT.
004900     EXIT.
004910*
004920* NAME-VERSION-RELEASE.ARCH FORM (NO EPOCH).  THE NAME IS
004930* EVERYTHING BEFORE THE HYPHEN BEFORE THE LAST HYPHEN; THE
004940* VERSION IS BETWEEN THAT HYPHEN AND THE LAST HYPHEN.
004950*
004960 0330-SPLIT-NAME-VERSION.
004970     IF WS-PARSE-HY2-POS = 0
004980         MOVE 1 TO VCMP-RETURN-CODE
004990         GO TO 0330-EXIT
005000     END-IF.
005010     MOVE WS-PARSE-SRC (1 : WS-PARSE-HY2-POS - 1)
005020         TO VCMP-NEVRA-NAME.
005030     MOVE WS-PARSE-SRC (WS-PARSE-HY2-POS + 1 :
005040         WS-PARSE-LASTHY-POS - WS-PARSE-HY2-POS - 1)
005050         TO VCMP-1-VERSION.
005060 0330-EXIT.
005070     EXIT.
005080     EJECT
005090 TITLE 'Pipe-delimited inventory line parsing (function L)'.
005100 0400-PARSE-PIPE-LINE.
005110*
005120* NAME|EPOCH|VERSION|RELEASE|ARCH|INSTALLTIME.  FEWER THAN FIVE
005130* FIELDS IS INVALID; THE SIXTH FIELD IS OPTIONAL.
005140*
005150     MOVE SPACES TO VCMP-LINE-NAME VCMP-NEVRA-ARCH.
005160     MOVE SPACES TO VCMP-LINE-INSTALL-TIME.
005170     MOVE SPACES TO VCMP-1-EPOCH VCMP-1-VERSION VCMP-1-RELEASE.
005180     MOVE 0 TO WS-LINE-FIELD-COUNT.
005190     MOVE 0 TO VCMP-RETURN-CODE.
005200     UNSTRING VCMP-LINE-INPUT DELIMITED BY '|'
005210         INTO VCMP-LINE-NAME
005220              WS-LINE-EPOCH-TEXT
005230              VCMP-1-VERSION
005240              VCMP-1-RELEASE
005250              VCMP-NEVRA-ARCH
005260              VCMP-LINE-INSTALL-TIME
005270         TALLYING IN WS-LINE-FIELD-COUNT.
005280     IF WS-LINE-FIELD-COUNT < 5
005290         MOVE 1 TO VCMP-RETURN-CODE
005300         GO TO 0400-EXIT
005310     END-IF.
005320     IF WS-LINE-EPOCH-TEXT = SPACES
005330         MOVE '0' TO VCMP-1-EPOCH
005340         GO TO 0400-EXIT
005350     END-IF.
005360     IF WS-LINE-EPOCH-TEXT = '(none)'
005370         MOVE '0' TO VCMP-1-EPOCH
005380         GO TO 0400-EXIT
005390     END-IF.
005400     IF WS-LINE-EPOCH-TEXT = 'None'
005410         MOVE '0' TO VCMP-1-EPOCH
005420         GO TO 0400-EXIT
005430     END-IF.
005440     MOVE WS-LINE-EPOCH-TEXT TO VCMP-1-EPOCH.
005450 0400-EXIT.
005460     EXIT.
005470     EJECT
005480 TITLE 'Segmentation and segment comparison subroutines'.
005490 0510-SEGMENT-STRING.
005500     MOVE 0 TO WS-SEG-COUNT.
005510     MOVE SPACE TO WS-CUR-RUN-TYPE.
005520     MOVE 0 TO WS-SCAN-TRAIL-COUNT.
005530     INSPECT WS-SCAN-SRC TALLYING WS-SCAN-TRAIL-COUNT
005540         FOR TRAILING SPACE.
005550     COMPUTE WS-SCAN-LEN = 25 - WS-SCAN-TRAIL-COUNT.
005560     IF WS-SCAN-LEN = 0
005570         MOVE '0' TO WS-SCAN-SRC
005580         MOVE 1 TO WS-SCAN-LEN
005590     END-IF.
005600     PERFORM 0511-SCAN-ONE-CHAR THRU 0511-EXIT
005610         VARYING WS-SCAN-POS FROM 1 BY 1
005620         UNTIL WS-SCAN-POS > WS-SCAN-LEN.
005630 0510-EXIT.
005640     EXIT.
005650 0511-SCAN-ONE-CHAR.
005660     MOVE WS-SCAN-SRC (WS-SCAN-POS : 1) TO WS-SCAN-CHAR.
005670     EVALUATE TRUE
005680      WHEN WS-SCAN-CHAR IS APU-NUMERIC-CLASS
005690       IF WS-RUN-NUMERIC
005700           ADD 1 TO WS-SEG-LEN (WS-SEG-COUNT)
005710           MOVE WS-SCAN-CHAR TO
005720               WS-SEG-TEXT (WS-SEG-COUNT) (WS-SEG-LEN
005730                   (WS-SEG-COUNT) : 1)
005740       ELSE
005750           ADD 1 TO WS-SEG-COUNT
005760           MOVE SPACES TO WS-SEG-TEXT (WS-SEG-COUNT)
005770           MOVE 'N' TO WS-SEG-TYPE (WS-SEG-COUNT)
005780           MOVE 1 TO WS-SEG-LEN (WS-SEG-COUNT)
005790           MOVE WS-SCAN-CHAR TO WS-SEG-TEXT (WS-SEG-COUNT) (1 : 1)
005800           SET WS-RUN-NUMERIC TO TRUE
005810       END-IF
005820      WHEN WS-SCAN-CHAR IS APU-ALPHA-CLASS
005830       IF WS-RUN-ALPHA
005840           ADD 1 TO WS-SEG-LEN (WS-SEG-COUNT)
005850           MOVE WS-SCAN-CHAR TO
005860               WS-SEG-TEXT (WS-SEG-COUNT) (WS-SEG-LEN
005870                   (WS-SEG-COUNT) : 1)
005880       ELSE
005890           ADD 1 TO WS-SEG-COUNT
005900           MOVE SPACES TO WS-SEG-TEXT (WS-SEG-COUNT)
005910           MOVE 'A' TO WS-SEG-TYPE (WS-SEG-COUNT)
005920           MOVE 1 TO WS-SEG-LEN (WS-SEG-COUNT)
005930           MOVE WS-SCAN-CHAR TO WS-SEG-TEXT (WS-SEG-COUNT) (1 : 1)
005940           SET WS-RUN-ALPHA TO TRUE
005950       END-IF
005960      WHEN OTHER
005970       SET WS-RUN-NONE TO TRUE
005980     END-EVALUATE.
005990 0511-EXIT.
006000     EXIT.
006010     EJECT
006020 0520-COMPARE-SEGMENTS.
006030     MOVE 0 TO WS-CMP-RESULT.
006040     MOVE 1 TO WS-CMP-IDX.
006050     PERFORM 0521-COMPARE-ONE-SEGMENT THRU 0521-EXIT
006060         UNTIL WS-CMP-IDX > WS-SEG-COUNT-1
006070            OR WS-CMP-IDX > WS-SEG-COUNT-2
006080            OR WS-CMP-RESULT NOT = 0.
006090     IF WS-CMP-RESULT NOT = 0
006100         GO TO 0520-EXIT
006110     END-IF.
006120     IF WS-SEG-COUNT-1 > WS-SEG-COUNT-2
006130         MOVE 1 TO WS-CMP-RESULT
006140         GO TO 0520-EXIT
006150     END-IF.
006160     IF WS-SEG-COUNT-1 < WS-SEG-COUNT-2
006170         MOVE -1 TO WS-CMP-RESULT
006180     END-IF.
006190 0520-EXIT.
006200     EXIT.
006210 0521-COMPARE-ONE-SEGMENT.
006220     IF WS-SEG-1-TYPE (WS-CMP-IDX) = 'N'
006230         AND WS-SEG-2-TYPE (WS-CMP-IDX) = 'N'
006240         MOVE WS-SEG-1-TEXT (WS-CMP-IDX) TO WS-CONV-TEXT
006250         MOVE WS-SEG-1-LEN (WS-CMP-IDX) TO WS-CONV-LEN
006260         PERFORM 0530-TEXT-TO-NUMBER THRU 0530-EXIT
006270         MOVE WS-CONV-NUMBER TO WS-CMP-NUM-1
006280         MOVE WS-SEG-2-TEXT (WS-CMP-IDX) TO WS-CONV-TEXT
006290         MOVE WS-SEG-2-LEN (WS-CMP-IDX) TO WS-CONV-LEN
006300         PERFORM 0530-TEXT-TO-NUMBER THRU 0530-EXIT
006310         MOVE WS-CONV-NUMBER TO WS-CMP-NUM-2
006320         IF WS-CMP-NUM-1 < WS-CMP-NUM-2
006330             MOVE -1 TO WS-CMP-RESULT
006340         ELSE
006350             IF WS-CMP-NUM-1 > WS-CMP-NUM-2
006360                 MOVE 1 TO WS-CMP-RESULT
006370             END-IF
006380         END-IF
006390     ELSE
006400         IF WS-SEG-1-TYPE (WS-CMP-IDX) = 'A'
006410             AND WS-SEG-2-TYPE (WS-CMP-IDX) = 'A'
006420             IF WS-SEG-1-TEXT (WS-CMP-IDX) <
006430                 WS-SEG-2-TEXT (WS-CMP-IDX)
006440                 MOVE -1 TO WS-CMP-RESULT
006450             ELSE
006460                 IF WS-SEG-1-TEXT (WS-CMP-IDX) >
006470                     WS-SEG-2-TEXT (WS-CMP-IDX)
006480                     MOVE 1 TO WS-CMP-RESULT
006490                 END-IF
006500             END-IF
006510         ELSE
006520             IF WS-SEG-1-TYPE (WS-CMP-IDX) = 'N'
006530                 MOVE 1 TO WS-CMP-RESULT
006540             ELSE
006550                 MOVE -1 TO WS-CMP-RESULT
006560             END-IF
006570         END-IF
006580     END-IF.
006590     ADD 1 TO WS-CMP-IDX.
006600 0521-EXIT.
006610     EXIT.
006620     EJECT
006630 TITLE 'Digit-run to binary number (no NUMVAL)'.
006640 0530-TEXT-TO-NUMBER.
006650     MOVE 0 TO WS-CONV-NUMBER.
006660     MOVE 1 TO WS-CONV-IDX.
006670     PERFORM 0531-ACCUMULATE-ONE-DIGIT THRU 0531-EXIT
006680         VARYING WS-CONV-IDX FROM 1 BY 1
006690         UNTIL WS-CONV-IDX > WS-CONV-LEN.
006700 0530-EXIT.
006710     EXIT.
006720 0531-ACCUMULATE-ONE-DIGIT.
006730     MOVE WS-CONV-TEXT (WS-CONV-IDX : 1) TO WS-CONV-DIGIT-CHAR.
006740     MOVE WS-CONV-DIGIT-CHAR TO WS-CONV-DIGIT-VALUE.
006750     COMPUTE WS-CONV-NUMBER = WS-CONV-NUMBER * 10 +
006760         WS-CONV-DIGIT-VALUE.
006770 0531-EXIT.
006780     EXIT.
