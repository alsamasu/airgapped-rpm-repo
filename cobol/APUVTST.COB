000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST     NOSEQ     RENT        APUVTST
000200* LAST UPDATE ON 2 MAY 2006 AT 11:05:40 BY  VEND789 VERSION 02   APUVTST
000300* LAST UPDATE ON 26 APR 1999 AT 15:40:11 BY  HOWARDT VERSION 01  APUVTST
000400 ID DIVISION.                                                    APUVTST
000500 PROGRAM-ID. APUVTST.                                            APUVTST
000600 AUTHOR. TURETZKY--HOWARDT.                                      APUVTST
000700 INSTALLATION. IBM BOULDER PROGRAMMING CENTER.                   APUVTST
000800                                                                 APUVTST
000900               Stand-alone exerciser for APUVCMP, the VERSION-   APUVTST
001000               COMPARE engine.  CALLs APUVCMP with a fixed set   APUVTST
001100               of canned NAME-EVR triples and pipe/NEVRA lines   APUVTST
001200               picked to cover every corner the specification    APUVTST
001300               callout sheet flags -- epoch differences, the     APUVTST
001400               "1.2a3" style mixed segment, bad NEVRA strings,   APUVTST
001500               short pipe lines -- and DISPLAYs PASS or FAIL     APUVTST
001600               for each one against the expected answer coded    APUVTST
001700               into WS-CASE-TABLE below.  Run this under any      APUVTST
001800               TSO or batch region before putting an APUVCMP      APUVTST
001900               change into the mirror-cycle JCL.  Does not open   APUVTST
002000               or need any DD statements.                         APUVTST
002100 DATE-WRITTEN. 26 APR 1999.                                      APUVTST
002200 DATE-COMPILED.                                                  APUVTST
002300 SECURITY. MIRROR-PROJECT INTERNAL USE ONLY.                     APUVTST
002400*                                                                APUVTST
002500*----------------------------------------------------------------
002600* CHANGE LOG                                                     APUVTST
002700*----------------------------------------------------------------
002800* 26 APR 99  HOWARDT  RQ48233  NEUERSTELLUNG.  BUILT ALONGSIDE    APUVTST
002900*                     THE PIPE-LINE PARSE FUNCTION TO PROVE IT    APUVTST
003000*                     OUT BEFORE APUCALC USED IT.                 APUVTST
003100* 14 JAN 2000 HOWARDT RQ48900  Y2K REVIEW.  NO 2-DIGIT YEAR       APUVTST
003200*                     FIELDS IN THIS MODULE.  NO CHANGE MADE.     APUVTST
003300* 02 MAY 06  VEND789  RQ52004  ADDED NEVRA CASES 4-6 FOR THE      !@01A
003400*                     MULTIARCH LOOKUP-KEY FIX IN APUCALC RQ49417.!@01A
003500*                     APUVCMP ITSELF DID NOT CHANGE FOR THAT      !@01A
003600*                     TICKET BUT THE PARSER IS WHERE THE NAME AND!@01A
003700*                     ARCH HALVES OF THE NAME.ARCH LOOKUP KEY GET!@01A
003800*                     SPLIT OUT, SO A REGRESSION CASE BELONGS    !@01A
003850*                     HERE.  ALSO WIDENED WNC-EXPECT-ARCH INTO   !@01A
003860*                     THE CASE TABLE SO THE PARSED ARCH ITSELF,  !@01A
003870*                     NOT JUST THE RETURN CODE, IS CHECKED.      !@01A
003900*----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.                                           APUVTST
004100 CONFIGURATION SECTION.                                          APUVTST
004200 SOURCE-COMPUTER. IBM-370.                                       APUVTST
004300 OBJECT-COMPUTER. IBM-370.                                       APUVTST
004400 SPECIAL-NAMES.                                                  APUVTST
004500     C01 IS TOP-OF-FORM                                          APUVTST
004600     UPSI-0 IS VTST-VERBOSE-SWITCH                               APUVTST
004700         ON STATUS IS VTST-VERBOSE-ON                            APUVTST
004800         OFF STATUS IS VTST-VERBOSE-OFF.                         APUVTST
004900 DATA DIVISION.                                                  APUVTST
005000 WORKING-STORAGE SECTION.                                        APUVTST
005100 77  PGMNAME                     PIC X(08) VALUE 'APUVTST'.      APUVTST
005200 77  WS-TESTS-RUN                PIC S9(04) BINARY VALUE ZERO.     APUVTST
005300 77  WS-TESTS-PASSED             PIC S9(04) BINARY VALUE ZERO.     APUVTST
005400 77  WS-TESTS-FAILED             PIC S9(04) BINARY VALUE ZERO.     APUVTST
005500 77  WS-CASE-IDX                 PIC S9(04) BINARY VALUE ZERO.     APUVTST
005600     SKIP1                                                       APUVTST
005700*                                                                APUVTST
005800* COMPARE-FUNCTION CASES.  EACH ROW IS ONE CALL TO APUVCMP WITH  APUVTST
005900* FUNCTION 'C' -- TWO EVR TRIPLES IN, AN EXPECTED -1/0/1 OUT.    APUVTST
006000* LAID OUT AS A LITERAL TABLE OF FILLER GROUPS, THEN REDEFINED   APUVTST
006100* AS AN OCCURS SO THE DRIVER PARAGRAPH CAN STEP THROUGH IT.      APUVTST
006200*                                                                APUVTST
006300 01  WS-CMP-CASE-LIST.                                           APUVTST
006400     05  FILLER.                                                 APUVTST
006500         10  FILLER PIC X(05) VALUE '0'.                         APUVTST
006600         10  FILLER PIC X(20) VALUE '1.0'.                       APUVTST
006700         10  FILLER PIC X(25) VALUE '1'.                         APUVTST
006800         10  FILLER PIC X(05) VALUE '0'.                         APUVTST
006900         10  FILLER PIC X(20) VALUE '1.0'.                       APUVTST
007000         10  FILLER PIC X(25) VALUE '1'.                         APUVTST
007100         10  FILLER PIC S9(04) BINARY VALUE 0.                     APUVTST
007200         10  FILLER PIC X(20) VALUE 'EQUAL TRIPLES'.             APUVTST
007300     05  FILLER.                                                 APUVTST
007400         10  FILLER PIC X(05) VALUE '0'.                         APUVTST
007500         10  FILLER PIC X(20) VALUE '1.2.3'.                     APUVTST
007600         10  FILLER PIC X(25) VALUE '1'.                         APUVTST
007700         10  FILLER PIC X(05) VALUE '0'.                         APUVTST
007800         10  FILLER PIC X(20) VALUE '1.10.0'.                    APUVTST
007900         10  FILLER PIC X(25) VALUE '1'.                         APUVTST
008000         10  FILLER PIC S9(04) BINARY VALUE -1.                    APUVTST
008100         10  FILLER PIC X(20) VALUE 'NUMERIC SEGMENT 10>3'.      APUVTST
008200     05  FILLER.                                                 APUVTST
008300         10  FILLER PIC X(05) VALUE '1'.                         APUVTST
008400         10  FILLER PIC X(20) VALUE '1.0'.                       APUVTST
008500         10  FILLER PIC X(25) VALUE '1'.                         APUVTST
008600         10  FILLER PIC X(05) VALUE '0'.                         APUVTST
008700         10  FILLER PIC X(20) VALUE '9.9'.                       APUVTST
008800         10  FILLER PIC X(25) VALUE '9'.                         APUVTST
008900         10  FILLER PIC S9(04) BINARY VALUE 1.                     APUVTST
009000         10  FILLER PIC X(20) VALUE 'EPOCH BEATS VERSION'.       APUVTST
009100     05  FILLER.                                                 APUVTST
009200         10  FILLER PIC X(05) VALUE SPACES.                      APUVTST
009300         10  FILLER PIC X(20) VALUE '1.2a3'.                     APUVTST
009400         10  FILLER PIC X(25) VALUE '1'.                         APUVTST
009500         10  FILLER PIC X(05) VALUE SPACES.                      APUVTST
009600         10  FILLER PIC X(20) VALUE '1.2a4'.                     APUVTST
009700         10  FILLER PIC X(25) VALUE '1'.                         APUVTST
009800         10  FILLER PIC S9(04) BINARY VALUE -1.                    APUVTST
009900         10  FILLER PIC X(20) VALUE 'ALPHA SUFFIX A3 LT A4'.     APUVTST
010000     05  FILLER.                                                 APUVTST
010100         10  FILLER PIC X(05) VALUE SPACES.                      APUVTST
010200         10  FILLER PIC X(20) VALUE '1.2'.                       APUVTST
010300         10  FILLER PIC X(25) VALUE '4.el9'.                     APUVTST
010400         10  FILLER PIC X(05) VALUE SPACES.                      APUVTST
010500         10  FILLER PIC X(20) VALUE '1.2'.                       APUVTST
010600         10  FILLER PIC X(25) VALUE '4.el8'.                     APUVTST
010700         10  FILLER PIC S9(04) BINARY VALUE 1.                     APUVTST
010800         10  FILLER PIC X(20) VALUE 'RELEASE EL9 GT EL8'.        APUVTST
010900     05  FILLER.                                                 APUVTST
011000         10  FILLER PIC X(05) VALUE SPACES.                      APUVTST
011100         10  FILLER PIC X(20) VALUE '2'.                         APUVTST
011200         10  FILLER PIC X(25) VALUE '1'.                         APUVTST
011300         10  FILLER PIC X(05) VALUE SPACES.                      APUVTST
011400         10  FILLER PIC X(20) VALUE '10'.                        APUVTST
011500         10  FILLER PIC X(25) VALUE '1'.                         APUVTST
011600         10  FILLER PIC S9(04) BINARY VALUE -1.                    APUVTST
011700         10  FILLER PIC X(20) VALUE 'SINGLE DIGIT 2 LT 10'.      APUVTST
011800     05  FILLER.                                                 APUVTST
011900         10  FILLER PIC X(05) VALUE '(none)'.                    APUVTST
012000         10  FILLER PIC X(20) VALUE '5.0'.                       APUVTST
012100         10  FILLER PIC X(25) VALUE '1'.                         APUVTST
012200         10  FILLER PIC X(05) VALUE '0'.                         APUVTST
012300         10  FILLER PIC X(20) VALUE '5.0'.                       APUVTST
012400         10  FILLER PIC X(25) VALUE '1'.                         APUVTST
012500         10  FILLER PIC S9(04) BINARY VALUE 0.                     APUVTST
012600         10  FILLER PIC X(20) VALUE '(NONE) EPOCH EQUALS 0'.     APUVTST
012700 01  WS-CMP-CASE-TABLE REDEFINES WS-CMP-CASE-LIST.               APUVTST
012800     05  WS-CMP-CASE OCCURS 7 TIMES INDEXED BY WS-CMP-CASE-IDX.  APUVTST
012900         10  WCC-1-EPOCH         PIC X(05).                      APUVTST
013000         10  WCC-1-VERSION       PIC X(20).                      APUVTST
013100         10  WCC-1-RELEASE       PIC X(25).                      APUVTST
013200         10  WCC-2-EPOCH         PIC X(05).                      APUVTST
013300         10  WCC-2-VERSION       PIC X(20).                      APUVTST
013400         10  WCC-2-RELEASE       PIC X(25).                      APUVTST
013500         10  WCC-EXPECT-RESULT   PIC S9(04) BINARY.                APUVTST
013600         10  WCC-DESCRIPTION     PIC X(20).                      APUVTST
013700     SKIP2                                                       APUVTST
013800*                                                                APUVTST
013900* PIPE-LINE PARSE CASES ('L') -- LINE IN, EXPECTED RETURN-CODE   APUVTST
014000* OUT (0 = VALID, 1 = TOO FEW FIELDS).                           APUVTST
014100*                                                                APUVTST
014200 01  WS-LINE-CASE-LIST.                                          APUVTST
014300     05  FILLER.                                                 APUVTST
014400         10  FILLER PIC X(60)                                    APUVTST
014500             VALUE 'httpd|0|2.4.57|2.el9|x86_64|1700000000'.     APUVTST
014600         10  FILLER PIC S9(04) BINARY VALUE 0.                     APUVTST
014700     05  FILLER.                                                 APUVTST
014800         10  FILLER PIC X(60)                                    APUVTST
014900             VALUE 'httpd|(none)|2.4.57|2.el9|x86_64'.            APUVTST
015000         10  FILLER PIC S9(04) BINARY VALUE 0.                     APUVTST
015100     05  FILLER.                                                 APUVTST
015200         10  FILLER PIC X(60)                                    APUVTST
015300             VALUE 'httpd|2.4.57|2.el9|x86_64'.                  APUVTST
015400         10  FILLER PIC S9(04) BINARY VALUE 1.                     APUVTST
015500 01  WS-LINE-CASE-TABLE REDEFINES WS-LINE-CASE-LIST.             APUVTST
015600     05  WS-LINE-CASE OCCURS 3 TIMES INDEXED BY WS-LINE-CASE-IDX.APUVTST
015700         10  WLC-LINE-TEXT       PIC X(60).                      APUVTST
015800         10  WLC-EXPECT-RC       PIC S9(04) BINARY.                APUVTST
015900     SKIP2                                                       APUVTST
016000*                                                                APUVTST
016100* NEVRA PARSE CASES ('P') -- STRING IN, EXPECTED ARCH AND        APUVTST
016200* RETURN-CODE OUT.  CASES 4-6 ARE THE RQ49417 MULTIARCH CASES -- APUVTST
016300* SAME PACKAGE NAME, SAME VERSION-RELEASE, DIFFERENT ARCH, TO    APUVTST
016400* PROVE THE ARCH FIELD THE NAME.ARCH LOOKUP KEY IS BUILT FROM    APUVTST
016500* COMES OUT RIGHT FOR BOTH OF A MULTIARCH HOST'S FLAVORS.        APUVTST
016600*                                                                APUVTST
016700 01  WS-NEVRA-CASE-LIST.                                         APUVTST
016800     05  FILLER.                                                 APUVTST
016900         10  FILLER PIC X(40) VALUE 'httpd-2.4.57-2.el9.x86_64'. APUVTST
017000         10  FILLER PIC X(10) VALUE 'x86_64'.                    APUVTST
017100         10  FILLER PIC S9(04) BINARY VALUE 0.                   APUVTST
017200     05  FILLER.                                                 APUVTST
017300         10  FILLER PIC X(40)                                    APUVTST
017400             VALUE 'httpd-1:2.4.57-2.el9.x86_64'.                APUVTST
017500         10  FILLER PIC X(10) VALUE 'x86_64'.                    APUVTST
017600         10  FILLER PIC S9(04) BINARY VALUE 0.                   APUVTST
017700     05  FILLER.                                                 APUVTST
017800         10  FILLER PIC X(40) VALUE 'httpd'.                     APUVTST
017900         10  FILLER PIC X(10) VALUE SPACES.                      APUVTST
018000         10  FILLER PIC S9(04) BINARY VALUE 1.                   APUVTST
018100     05  FILLER.                                                 APUVTST
018200         10  FILLER PIC X(40) VALUE 'httpd-2.4.57-2.el9.i686'.   APUVTST
018300         10  FILLER PIC X(10) VALUE 'i686'.                      APUVTST
018400         10  FILLER PIC S9(04) BINARY VALUE 0.                   APUVTST
018500     05  FILLER.                                                 APUVTST
018600         10  FILLER PIC X(40) VALUE 'glibc-2.34-60.el9.i686'.    APUVTST
018700         10  FILLER PIC X(10) VALUE 'i686'.                      APUVTST
018800         10  FILLER PIC S9(04) BINARY VALUE 0.                   APUVTST
018900     05  FILLER.                                                 APUVTST
019000         10  FILLER PIC X(40)                                    APUVTST
019100             VALUE 'glibc-1:2.34-60.el9.x86_64'.                 APUVTST
019200         10  FILLER PIC X(10) VALUE 'x86_64'.                    APUVTST
019300         10  FILLER PIC S9(04) BINARY VALUE 0.                   APUVTST
019400 01  WS-NEVRA-CASE-TABLE REDEFINES WS-NEVRA-CASE-LIST.           APUVTST
019500     05  WS-NEVRA-CASE OCCURS 6 TIMES                            APUVTST
019600                       INDEXED BY WS-NEVRA-CASE-IDX.             APUVTST
019700         10  WNC-INPUT-TEXT      PIC X(40).                      APUVTST
019800         10  WNC-EXPECT-ARCH     PIC X(10).                      APUVTST
019900         10  WNC-EXPECT-RC       PIC S9(04) BINARY.              APUVTST
020000     SKIP2                                                       APUVTST
020100 01  WS-RESULT-WORK-AREA.                                        APUVTST
020200     05  WS-RESULT-LITERAL       PIC X(04).                      APUVTST
020300         88  WS-RESULT-PASS      VALUE 'PASS'.                   APUVTST
020400         88  WS-RESULT-FAIL      VALUE 'FAIL'.                   APUVTST
020500     05  FILLER                  PIC X(04).                      APUVTST
020600*                                                                APUVTST
020700* EDITED DISPLAY LINE FOR AN UPSI-0 VERBOSE RUN -- ONE LINE PER  APUVTST
020800* CASE, CASE NUMBER THROUGH PASS/FAIL, BUILT FOR DISPLAY ONLY.   APUVTST
020900*                                                                APUVTST
021000 01  WS-DISPLAY-LINE.                                            APUVTST
021100     05  WDL-CASE-NUM            PIC ZZ9.                        APUVTST
021200     05  FILLER                  PIC X(02) VALUE SPACES.         APUVTST
021300     05  WDL-DESCRIPTION         PIC X(20).                      APUVTST
021400     05  FILLER                  PIC X(02) VALUE SPACES.         APUVTST
021500     05  WDL-EXPECTED            PIC ---9.                       APUVTST
021600     05  FILLER                  PIC X(02) VALUE SPACES.         APUVTST
021700     05  WDL-ACTUAL              PIC ---9.                       APUVTST
021800     05  FILLER                  PIC X(02) VALUE SPACES.         APUVTST
021900     05  WDL-RESULT              PIC X(04).                      APUVTST
022000     05  FILLER                  PIC X(04).                      APUVTST
022100     COPY APUEVRP.                                               APUVTST
022200 PROCEDURE DIVISION.                                             APUVTST
022300 TITLE 'Driver main line'.                                       APUVTST
022400 0000-MAINLINE.                                                  APUVTST
022500     DISPLAY 'APUVTST -- APUVCMP REGRESSION DRIVER STARTING'.    APUVTST
022600     PERFORM 0100-RUN-COMPARE-CASES THRU 0100-EXIT.              APUVTST
022700     PERFORM 0200-RUN-LINE-CASES THRU 0200-EXIT.                 APUVTST
022800     PERFORM 0300-RUN-NEVRA-CASES THRU 0300-EXIT.                APUVTST
022900     PERFORM 0900-PRINT-SUMMARY THRU 0900-EXIT.                  APUVTST
023000     GOBACK.                                                     APUVTST
023100     EJECT                                                       APUVTST
023200 TITLE 'Compare-function (function C) regression cases'.         APUVTST
023300 0100-RUN-COMPARE-CASES.                                         APUVTST
023400     PERFORM 0110-RUN-ONE-COMPARE-CASE THRU 0110-EXIT            APUVTST
023500         VARYING WS-CMP-CASE-IDX FROM 1 BY 1                     APUVTST
023600         UNTIL WS-CMP-CASE-IDX > 7.                              APUVTST
023700 0100-EXIT.                                                      APUVTST
023800     EXIT.                                                       APUVTST
023900 0110-RUN-ONE-COMPARE-CASE.                                      APUVTST
024000     ADD 1 TO WS-TESTS-RUN.                                      APUVTST
024100     SET VCMP-FN-COMPARE TO TRUE.                                APUVTST
024200     MOVE WCC-1-EPOCH (WS-CMP-CASE-IDX)   TO VCMP-1-EPOCH.       APUVTST
024300     MOVE WCC-1-VERSION (WS-CMP-CASE-IDX) TO VCMP-1-VERSION.     APUVTST
024400     MOVE WCC-1-RELEASE (WS-CMP-CASE-IDX) TO VCMP-1-RELEASE.     APUVTST
024500     MOVE WCC-2-EPOCH (WS-CMP-CASE-IDX)   TO VCMP-2-EPOCH.       APUVTST
024600     MOVE WCC-2-VERSION (WS-CMP-CASE-IDX) TO VCMP-2-VERSION.     APUVTST
024700     MOVE WCC-2-RELEASE (WS-CMP-CASE-IDX) TO VCMP-2-RELEASE.     APUVTST
024800     CALL 'APUVCMP' USING APU-VCMP-PARMS.                        APUVTST
024900     IF VCMP-COMPARE-RESULT = WCC-EXPECT-RESULT (WS-CMP-CASE-IDX)APUVTST
025000         SET WS-RESULT-PASS TO TRUE                              APUVTST
025100         ADD 1 TO WS-TESTS-PASSED                                APUVTST
025200     ELSE                                                        APUVTST
025300         SET WS-RESULT-FAIL TO TRUE                              APUVTST
025400         ADD 1 TO WS-TESTS-FAILED                                APUVTST
025500     END-IF.                                                     APUVTST
025600     MOVE WS-CMP-CASE-IDX TO WDL-CASE-NUM.                       APUVTST
025700     MOVE WCC-DESCRIPTION (WS-CMP-CASE-IDX) TO WDL-DESCRIPTION.  APUVTST
025800     MOVE WCC-EXPECT-RESULT (WS-CMP-CASE-IDX) TO WDL-EXPECTED.   APUVTST
025900     MOVE VCMP-COMPARE-RESULT TO WDL-ACTUAL.                     APUVTST
026000     MOVE WS-RESULT-LITERAL TO WDL-RESULT.                       APUVTST
026100     DISPLAY WS-DISPLAY-LINE.                                    APUVTST
026200 0110-EXIT.                                                      APUVTST
026300     EXIT.                                                       APUVTST
026400     EJECT                                                       APUVTST
026500 TITLE 'Pipe-line parse (function L) regression cases'.          APUVTST
026600 0200-RUN-LINE-CASES.                                            APUVTST
026700     PERFORM 0210-RUN-ONE-LINE-CASE THRU 0210-EXIT               APUVTST
026800         VARYING WS-LINE-CASE-IDX FROM 1 BY 1                    APUVTST
026900         UNTIL WS-LINE-CASE-IDX > 3.                             APUVTST
027000 0200-EXIT.                                                      APUVTST
027100     EXIT.                                                       APUVTST
027200 0210-RUN-ONE-LINE-CASE.                                         APUVTST
027300     ADD 1 TO WS-TESTS-RUN.                                      APUVTST
027400     SET VCMP-FN-PARSE-LINE TO TRUE.                             APUVTST
027500     MOVE SPACES TO VCMP-LINE-INPUT.                             APUVTST
027600     MOVE WLC-LINE-TEXT (WS-LINE-CASE-IDX) TO VCMP-LINE-INPUT.   APUVTST
027700     CALL 'APUVCMP' USING APU-VCMP-PARMS.                        APUVTST
027800     IF VCMP-RETURN-CODE = WLC-EXPECT-RC (WS-LINE-CASE-IDX)      APUVTST
027900         SET WS-RESULT-PASS TO TRUE                              APUVTST
028000         ADD 1 TO WS-TESTS-PASSED                                APUVTST
028100     ELSE                                                        APUVTST
028200         SET WS-RESULT-FAIL TO TRUE                              APUVTST
028300         ADD 1 TO WS-TESTS-FAILED                                APUVTST
028400     END-IF.                                                     APUVTST
028500     MOVE WS-LINE-CASE-IDX TO WDL-CASE-NUM.                      APUVTST
028600     MOVE 'PIPE-LINE PARSE' TO WDL-DESCRIPTION.                  APUVTST
028700     MOVE WLC-EXPECT-RC (WS-LINE-CASE-IDX) TO WDL-EXPECTED.      APUVTST
028800     MOVE VCMP-RETURN-CODE TO WDL-ACTUAL.                        APUVTST
028900     MOVE WS-RESULT-LITERAL TO WDL-RESULT.                       APUVTST
029000     DISPLAY WS-DISPLAY-LINE.                                    APUVTST
029100 0210-EXIT.                                                      APUVTST
029200     EXIT.                                                       APUVTST
029300     EJECT                                                       APUVTST
029400 TITLE 'NEVRA parse (function P) regression cases'.              APUVTST
029500 0300-RUN-NEVRA-CASES.                                           APUVTST
029600     PERFORM 0310-RUN-ONE-NEVRA-CASE THRU 0310-EXIT              APUVTST
029700         VARYING WS-NEVRA-CASE-IDX FROM 1 BY 1                   APUVTST
029800         UNTIL WS-NEVRA-CASE-IDX > 6.                            APUVTST
029900 0300-EXIT.                                                      APUVTST
030000     EXIT.                                                       APUVTST
030100 0310-RUN-ONE-NEVRA-CASE.                                        APUVTST
030200     ADD 1 TO WS-TESTS-RUN.                                      APUVTST
030300     SET VCMP-FN-PARSE-NEVRA TO TRUE.                            APUVTST
030400     MOVE SPACES TO VCMP-NEVRA-INPUT.                            APUVTST
030500     MOVE WNC-INPUT-TEXT (WS-NEVRA-CASE-IDX) TO VCMP-NEVRA-INPUT.APUVTST
030600     CALL 'APUVCMP' USING APU-VCMP-PARMS.                        APUVTST
030700     IF VCMP-RETURN-CODE = WNC-EXPECT-RC (WS-NEVRA-CASE-IDX)     APUVTST
030720         AND VCMP-NEVRA-ARCH = WNC-EXPECT-ARCH (WS-NEVRA-CASE-IDX)APUVTST
030800         SET WS-RESULT-PASS TO TRUE                              APUVTST
030900         ADD 1 TO WS-TESTS-PASSED                                APUVTST
031000     ELSE                                                        APUVTST
031100         SET WS-RESULT-FAIL TO TRUE                              APUVTST
031200         ADD 1 TO WS-TESTS-FAILED                                APUVTST
031300     END-IF.                                                     APUVTST
031400     MOVE WS-NEVRA-CASE-IDX TO WDL-CASE-NUM.                     APUVTST
031500     MOVE 'NEVRA PARSE' TO WDL-DESCRIPTION.                      APUVTST
031600     MOVE WNC-EXPECT-RC (WS-NEVRA-CASE-IDX) TO WDL-EXPECTED.     APUVTST
031700     MOVE VCMP-RETURN-CODE TO WDL-ACTUAL.                        APUVTST
031800     MOVE WS-RESULT-LITERAL TO WDL-RESULT.                       APUVTST
031900     DISPLAY WS-DISPLAY-LINE.                                    APUVTST
032000 0310-EXIT.                                                      APUVTST
032100     EXIT.                                                       APUVTST
032200     EJECT                                                       APUVTST
032300 TITLE 'End-of-run totals'.                                      APUVTST
032400 0900-PRINT-SUMMARY.                                             APUVTST
032500     DISPLAY 'APUVTST -- TESTS RUN    = ' WS-TESTS-RUN.          APUVTST
032600     DISPLAY 'APUVTST -- TESTS PASSED = ' WS-TESTS-PASSED.       APUVTST
032700     DISPLAY 'APUVTST -- TESTS FAILED = ' WS-TESTS-FAILED.       APUVTST
032800 0900-EXIT.                                                      APUVTST
032900     EXIT.                                                       APUVTST
